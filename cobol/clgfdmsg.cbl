000100*---------------------------------------------------------------          
000200* CLGFDMSG - FD/01 FOR THE MAIL-LOG INPUT MESSAGE RECORD.                 
000300* ONE FIXED 300-BYTE RECORD PER MESSAGE - FOUR FIXED HEADER               
000400* FIELDS, SUBJECT/FROM/TO/DATE (SEE CLGEXT01 PROGRAM BANNER).             
000500*---------------------------------------------------------------          
000600* 1986-11-03 RSW  ORIGINAL CODING - REQ CLG-001                   CLGFDMSG
000700* 1991-04-22 RSW  WIDENED TO-HDR FROM X(40) TO X(80) - REQ CLG-014CLGFDMSG
000800*---------------------------------------------------------------          
000900 FD  MESSAGE-FILE                                                         
001000     LABEL RECORDS ARE STANDARD.                                          
001100                                                                          
001200 01  MESSAGE-RECORD.                                                      
001300     05  MSG-SUBJECT              PIC X(100).                             
001400     05  MSG-FROM-HDR             PIC X(80).                              
001500     05  MSG-TO-HDR               PIC X(80).                              
001600     05  MSG-DATE-STR             PIC X(40).                              
001700                                                                          
001800*    RAW-BYTE VIEW OF THE INCOMING RECORD, USED BY THE                    
001900*    FILE-STATUS TRACE ROUTINE WHEN MSGIN FAILS TO OPEN.                  
002000 01  MSG-RAW-VIEW REDEFINES MESSAGE-RECORD.                               
002100     05  FILLER                  PIC X(300).                              
