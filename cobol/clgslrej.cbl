000100*---------------------------------------------------------------          
000200* CLGSLREJ - SELECT FOR THE REJECTED-MESSAGES CSV OUTPUT FILE.            
000300* SORTED ASCENDING BY FULL PARSED DATE-TIME BEFORE WRITING;               
000400* UNPARSEABLE-DATE REJECTS SORT FIRST (DATE-TIME FORCED ZERO).            
000500*---------------------------------------------------------------          
000600* 1986-11-08 RSW  ORIGINAL CODING - REQ CLG-001                   CLGSLREJ
000700*---------------------------------------------------------------          
000800     SELECT REJECTED-FILE ASSIGN TO REJECTED                              
000900         ORGANIZATION IS LINE SEQUENTIAL                                  
001000         FILE STATUS IS WS-REJ-STATUS.                                    
