000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    CLGMNU01.                                                 
000300 AUTHOR.        R S WIEBE.                                                
000400 INSTALLATION.  DATA PROCESSING DIVISION.                                 
000500 DATE-WRITTEN.  NOVEMBER 1986.                                            
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED.                                             
000800*--------------------------------------------                             
000900* MENU FOR THE CLOG MAIL-LOG EXTRACT SYSTEM.  OPTION 1 RUNS               
001000* CLGCTL01 TO BUILD TODAY'S CONTROL RECORD (TARGET YEAR AND               
001100* THE FILTER/VERBOSE SWITCHES); OPTION 2 RUNS THE EXTRACT                 
001200* ITSELF.  THE OPERATOR MUST RUN OPTION 1 AT LEAST ONCE                   
001300* BEFORE OPTION 2 - CLGEXT01 ABORTS IF NO CONTROL RECORD                  
001400* HAS BEEN WRITTEN.                                                       
001500*--------------------------------------------                             
001600* CHANGE LOG                                                              
001700*--------------------------------------------                             
001800* 1986-11-10 RSW  ORIGINAL CODING - REQ CLG-001                   CLGMNU01
001900* 1988-03-14 RSW  ADDED THE SCREEN-CLEAR/SCROLL COUNTER FOR       CLGMNU01
002000*                 THE NEW CRT TERMINALS - REQ CLG-019             CLGMNU01
002100* 1991-09-30 RSW  MENU WORDING UPDATED TO MATCH THE NEW           CLGMNU01
002200*                 VERBOSE-SWITCH PROMPT ADDED TO CLGCTL01 -       CLGMNU01
002300*                 REQ CLG-026                                     CLGMNU01
002400* 1994-06-01 RSW  RE-ACCEPT LOOP NOW REJECTS A BLANK ENTRY        CLGMNU01
002500*                 THE SAME AS AN OUT-OF-RANGE ONE - REQ           CLGMNU01
002600*                 CLG-040                                         CLGMNU01
002700* 1999-01-08 TMH  Y2K REVIEW - NO DATE FIELDS ON THIS SCREEN,     CLGMNU01
002800*                 NO CHANGE REQUIRED - REQ Y2K-0077               CLGMNU01
002900* 2003-05-19 DLK  RAN AGAINST THE NEW LEGAL-OFFICE MAILBOX        CLGMNU01
003000*                 DUMP, NO CHANGE REQUIRED - REQ CLG-058          CLGMNU01
003100* 2004-06-03 DLK  ADDED THE BYTE-OVERLAYS ON MENU-PICK,           CLGMNU01
003200*                 WS-SCROLL-COUNT AND WS-LAST-PICK SO THIS        CLGMNU01
003300*                 PROGRAM CARRIES THE SAME DIAGNOSTIC-TRACE       CLGMNU01
003400*                 HOOKS AS THE REST OF THE SYSTEM - REQ CLG-062   CLGMNU01
003500*--------------------------------------------                             
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000                                                                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300                                                                          
004400*    NO FILES OF ITS OWN - THIS IS A PURE SCREEN DRIVER THAT              
004500*    CALLS THE TWO WORKING PROGRAMS.  THE CONTROL AND MESSAGE             
004600*    FILES LIVE IN CLGCTL01 AND CLGEXT01 RESPECTIVELY.                    
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900                                                                          
005000 WORKING-STORAGE SECTION.                                                 
005100                                                                          
005200*    THE OPERATOR'S RAW MENU DIGIT.  VALID VALUES ARE 0-2 -               
005300*    SEE MENU-PICK-IS-VALID BELOW.  KEPT COMP SINCE IT IS                 
005400*    COMPARED AND INCREMENTED FAR MORE OFTEN THAN IT IS                   
005500*    DISPLAYED.                                                           
005600 77  MENU-PICK                     PIC 9 COMP.                            
005700     88  MENU-PICK-IS-VALID        VALUES 0 THRU 2.                       
005800                                                                          
005900*    BYTE-OVERLAY OF THE MENU PICK, KEPT FOR THE SAME REASON              
006000*    AS THE OVERLAYS IN CLGCTL01 - A READY PLACE TO HANG A                
006100*    DISPLAY STATEMENT WHEN TRACING A BAD OPERATOR ENTRY                  
006200*    WITHOUT DISTURBING MENU-PICK ITSELF - REQ CLG-062.                   
006300 77  MENU-PICK-R REDEFINES MENU-PICK PIC 9 COMP.                          
006400                                                                          
006500*    COUNTS THE BLANK LINES WRITTEN SINCE START-UP, MOSTLY SO             
006600*    CLEAR-SCREEN HAS SOMETHING TO POINT AT WHEN THE NEW CRT              
006700*    TERMINALS SCROLL RATHER THAN HOME THE CURSOR.                        
006800 77  WS-SCROLL-COUNT                PIC 9(02) COMP.                       
006900                                                                          
007000*    BYTE-OVERLAY OF THE SCROLL COUNTER, SAME REASON AS                   
007100*    MENU-PICK-R ABOVE - REQ CLG-062.                                     
007200 77  WS-SCROLL-COUNT-R REDEFINES WS-SCROLL-COUNT PIC 9(02) COMP.          
007300                                                                          
007400*    ECHOES THE LAST VALID PICK BACK TO DO-THE-PICK SO A                  
007500*    FUTURE TRACE CAN TELL WHICH OPTION JUST RAN WITHOUT                  
007600*    HAVING TO CATCH MENU-PICK BEFORE THE NEXT ACCEPT                     
007700*    OVERWRITES IT - REQ CLG-062.                                         
007800 77  WS-LAST-PICK                  PIC 9 COMP VALUE 0.                    
007900                                                                          
008000*    BYTE-OVERLAY OF THE LAST-PICK ECHO, SAME REASON AS THE               
008100*    OTHER TWO OVERLAYS ABOVE - REQ CLG-062.                              
008200 77  WS-LAST-PICK-R REDEFINES WS-LAST-PICK PIC 9 COMP.                    
008300                                                                          
008400 PROCEDURE DIVISION.                                                      
008500*--------------------------------                                         
008600* MAINLINE - OPEN NOTHING, DRIVE THE MENU UNTIL THE OPERATOR              
008700* PICKS 0, THEN FALL THROUGH TO STOP RUN.                                 
008800*--------------------------------                                         
008900 PROGRAM-BEGIN.                                                           
009000     PERFORM OPENING-PROCEDURE.                                           
009100     PERFORM MAIN-PROCESS.                                                
009200     PERFORM CLOSING-PROCEDURE.                                           
009300                                                                          
009400 PROGRAM-EXIT.                                                            
009500     EXIT PROGRAM.                                                        
009600                                                                          
009700 PROGRAM-DONE.                                                            
009800     STOP RUN.                                                            
009900                                                                          
010000*    NOTHING TO OPEN - LEFT IN PLACE SO THE PARAGRAPH-NAMING              
010100*    PATTERN MATCHES EVERY OTHER PROGRAM IN THIS SYSTEM.                  
010200 OPENING-PROCEDURE.                                                       
010300     CONTINUE.                                                            
010400                                                                          
010500*    NOTHING TO CLOSE - SAME REASON AS OPENING-PROCEDURE.                 
010600 CLOSING-PROCEDURE.                                                       
010700     CONTINUE.                                                            
010800                                                                          
010900*    LOOP THE MENU UNTIL THE OPERATOR ASKS TO EXIT.                       
011000 MAIN-PROCESS.                                                            
011100     PERFORM GET-MENU-PICK.                                               
011200     PERFORM DO-THE-PICK                                                  
011300         UNTIL MENU-PICK = 0.                                             
011400                                                                          
011500*---------------------------------                                        
011600* MENU                                                                    
011700*---------------------------------                                        
011800*    DISPLAY THE MENU, ACCEPT A PICK, AND KEEP RE-PROMPTING               
011900*    UNTIL THE PICK IS ONE OF THE VALID 88-LEVEL VALUES - SEE             
012000*    THE 1994-06-01 CHANGE-LOG ENTRY FOR WHY A BLANK ENTRY                
012100*    IS TREATED AS INVALID RATHER THAN AS A DEFAULT PICK.                 
012200 GET-MENU-PICK.                                                           
012300     PERFORM DISPLAY-THE-MENU.                                            
012400     PERFORM ACCEPT-MENU-PICK.                                            
012500     PERFORM RE-ACCEPT-MENU-PICK                                          
012600         UNTIL MENU-PICK-IS-VALID.                                        
012700                                                                          
012800*    CLEAR THE SCREEN FIRST SO THE MENU NEVER SCROLLS PAST A              
012900*    PRIOR RUN'S PROGRESS MESSAGES ON THE CRT TERMINALS.                  
013000 DISPLAY-THE-MENU.                                                        
013100     PERFORM CLEAR-SCREEN.                                                
013200     DISPLAY "    CLOG MAIL-LOG EXTRACT - PLEASE SELECT:".                
013300     DISPLAY " ".                                                         
013400     DISPLAY "          1. BUILD TODAY'S CONTROL RECORD".                 
013500     DISPLAY "          2. RUN THE MAIL-LOG EXTRACT".                     
013600     DISPLAY " ".                                                         
013700     DISPLAY "          0. EXIT".                                         
013800     PERFORM SCROLL-LINE 8 TIMES.                                         
013900                                                                          
014000*    A BLANK ACCEPT LEAVES MENU-PICK UNCHANGED ON SOME                    
014100*    TERMINALS, SO THE DIGIT IS CLEARED FIRST EVERY TIME.                 
014200 ACCEPT-MENU-PICK.                                                        
014300     DISPLAY "YOUR CHOICE (0-2)?".                                        
014400     ACCEPT MENU-PICK.                                                    
014500                                                                          
014600*    RE-PROMPT PARAGRAPH - GET-MENU-PICK LOOPS BACK HERE                  
014700*    UNTIL MENU-PICK-IS-VALID GOES TRUE.                                  
014800 RE-ACCEPT-MENU-PICK.                                                     
014900     DISPLAY "INVALID SELECTION - PLEASE RE-TRY.".                        
015000     PERFORM ACCEPT-MENU-PICK.                                            
015100                                                                          
015200*    25 BLANK LINES IS ENOUGH TO PUSH ANY PRIOR SCREEN OFF                
015300*    THE TOP OF A STANDARD 24-LINE CRT.                                   
015400 CLEAR-SCREEN.                                                            
015500     PERFORM SCROLL-LINE 25 TIMES.                                        
015600                                                                          
015700*    ONE BLANK LINE, COUNTED IN WS-SCROLL-COUNT SO SUPPORT                
015800*    CAN SEE HOW MUCH SCROLLING A SESSION HAS DONE IF THEY                
015900*    EVER NEED TO DIAGNOSE A TERMINAL PROBLEM.                            
016000 SCROLL-LINE.                                                             
016100     DISPLAY " ".                                                         
016200     ADD 1 TO WS-SCROLL-COUNT.                                            
016300                                                                          
016400*    DISPATCH ON THE VALIDATED PICK, THEN LOOP BACK TO THE                
016500*    MENU.  PICK 0 FALLS THROUGH BOTH IFS AND ENDS THE LOOP               
016600*    IN MAIN-PROCESS.                                                     
016700 DO-THE-PICK.                                                             
016800     MOVE MENU-PICK TO WS-LAST-PICK.                                      
016900     IF MENU-PICK = 1                                                     
017000         PERFORM BUILD-CONTROL-RECORD                                     
017100     ELSE                                                                 
017200     IF MENU-PICK = 2                                                     
017300         PERFORM RUN-THE-EXTRACT.                                         
017400                                                                          
017500     PERFORM GET-MENU-PICK.                                               
017600                                                                          
017700*---------------------------------                                        
017800* CONTROL-RECORD BUILD                                                    
017900*---------------------------------                                        
018000*    HAND OFF TO CLGCTL01 TO PROMPT FOR AND WRITE TODAY'S                 
018100*    CONTROL RECORD.  CLGEXT01 WILL NOT RUN WITHOUT ONE.                  
018200 BUILD-CONTROL-RECORD.                                                    
018300     CALL "CLGCTL01".                                                     
018400                                                                          
018500*---------------------------------                                        
018600* EXTRACT                                                                 
018700*---------------------------------                                        
018800*    HAND OFF TO CLGEXT01 TO RUN THE BATCH EXTRACT AGAINST                
018900*    WHATEVER CONTROL RECORD OPTION 1 LAST WROTE.                         
019000 RUN-THE-EXTRACT.                                                         
019100     CALL "CLGEXT01".                                                     
