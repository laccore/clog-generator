000100*---------------------------------------------------------------          
000200* CLGSLCTL - SELECT FOR THE BATCH CONTROL PARAMETER FILE.                 
000300* ONE RECORD, BUILT BY CLGCTL01, READ BY CLGEXT01 AT START-UP.            
000400*---------------------------------------------------------------          
000500* 1986-11-07 RSW  ORIGINAL CODING - REQ CLG-001                   CLGSLCTL
000600*---------------------------------------------------------------          
000700     SELECT CONTROL-FILE ASSIGN TO CLGCTL                                 
000800         ORGANIZATION IS SEQUENTIAL                                       
000900         ACCESS MODE IS SEQUENTIAL                                        
001000         FILE STATUS IS WS-CTL-STATUS.                                    
