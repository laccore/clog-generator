000100*---------------------------------------------------------------          
000200* CLGSLMSG - SELECT FOR THE MAIL-LOG INPUT MESSAGE FILE.                  
000300* ONE FIXED 300-BYTE RECORD PER MESSAGE (SUBJECT/FROM/TO/DATE).           
000400*---------------------------------------------------------------          
000500* 1986-11-03 RSW  ORIGINAL CODING - REQ CLG-001                   CLGSLMSG
000600* 1999-01-08 TMH  Y2K REVIEW - NO DATE FIELDS ON THIS SELECT,     CLGSLMSG
000700*                 SEE CLGWSDAT - REQ Y2K-0077                     CLGSLMSG
000800*---------------------------------------------------------------          
000900     SELECT MESSAGE-FILE ASSIGN TO MSGIN                                  
001000         ORGANIZATION IS SEQUENTIAL                                       
001100         ACCESS MODE IS SEQUENTIAL                                        
001200         FILE STATUS IS WS-MSG-STATUS.                                    
