000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    CLGEXT01.                                                 
000300 AUTHOR.        R S WIEBE.                                                
000400 INSTALLATION.  DATA PROCESSING DIVISION.                                 
000500 DATE-WRITTEN.  NOVEMBER 1986.                                            
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED.                                             
000800*---------------------------------------------------------------          
000900* CLGEXT01 - CLOG MAIL-LOG BATCH EXTRACT.  READS THE FIXED-               
001000* FORMAT MAIL-LOG MESSAGE FILE (MSGIN - ONE FIXED 300-BYTE                
001100* SUBJECT/FROM/TO/DATE RECORD PER MESSAGE), KEEPS ONLY THE                
001200* MESSAGES DATED IN THE OPERATOR'S TARGET YEAR, RUNS THE                  
001300* THREE IGNORE LISTS AGAINST WHAT SURVIVES, AND WRITES TWO                
001400* SORTED CSV FILES - ACCEPTED AND REJECTED - FOR THE LEGAL                
001500* OFFICE'S DOWNSTREAM REVIEW.  RUN-TIME PARAMETERS (TARGET                
001600* YEAR, FILTER-ENABLE, VERBOSE) COME FROM THE CONTROL RECORD              
001700* CLGCTL01 BUILDS - THIS PROGRAM NEVER PROMPTS THE OPERATOR.              
001800*---------------------------------------------------------------          
001900* CHANGE LOG                                                              
002000*---------------------------------------------------------------          
002100* 1986-11-03 RSW  ORIGINAL CODING - REQ CLG-001                           
002200* 1987-02-18 RSW  ADDED THE DATE PARSER (CLGPLDAT/CLGWSDAT) -             
002300*                 PREVIOUSLY DATE-STR WAS CARRIED THROUGH                 
002400*                 UNCHECKED - REQ CLG-009                                 
002500* 1988-03-14 RSW  HONOURS THE NEW FILTER-ENABLE SWITCH FROM               
002600*                 CLGCTL01 - REQ CLG-019                                  
002700* 1991-09-30 RSW  ADDED THE VERBOSE PROGRESS SWITCH - REQ                 
002800*                 CLG-026                                                 
002900* 1992-07-02 RSW  ADDED SHAPE-8 NUMERIC DATE SCAN FOR THE NEW             
003000*                 NUMERIC-DATE FEED FORMAT - REQ CLG-031                  
003100* 1994-06-01 RSW  IGNORE-LIST TABLES RAISED TO 500 ENTRIES,               
003200*                 DUPLICATE LIST VALUES NOW COLLAPSE ON LOAD -            
003300*                 REQ CLG-040                                             
003400* 1996-08-21 RSW  FROM-ADDRESS FILTER NOW STRIPS THE DISPLAY              
003500*                 NAME AHEAD OF THE <ADDRESS> - REQ CLG-047               
003600* 1999-01-08 TMH  Y2K REVIEW - ALL DATE FIELDS FULL 4-DIGIT               
003700*                 YEAR, SEE CLGWSDAT/CLGPLDAT - REQ Y2K-0077              
003800* 2001-04-02 RSW  REJECTED EXPORT NOW CARRIES FILTER REASON               
003900*                 AND FILTER VALUE FOR THE LEGAL OFFICE'S                 
004000*                 AUDIT TRAIL - REQ CLG-052                               
004100* 2003-05-19 DLK  RAN AGAINST THE NEW LEGAL-OFFICE MAILBOX                
004200*                 DUMP, NO CHANGE REQUIRED - REQ CLG-058                  
004300* 2004-02-11 DLK  CSV QUOTING NOW CATCHES AN EMBEDDED CARRIAGE-           
004400*                 RETURN OR LINE-FEED BYTE IN A HEADER, NOT               
004500*                 JUST COMMA AND QUOTE - REQ CLG-061                      
004600* 2004-07-22 DLK  5415-TRIM-BARE-ADDRESS WAS TRIMMING THE         CLGEXT01
004700*                 WORK COPY OF THE ADDRESS BUT THEN MOVING        CLGEXT01
004800*                 BACK THE UNTRIMMED FIELD - THE FROM-            CLGEXT01
004900*                 ADDRESS FILTER COULD MISS A LIST MATCH ON       CLGEXT01
005000*                 TRAILING SPACE.  NOW MOVES BACK ONLY THE        CLGEXT01
005100*                 TRIMMED LENGTH - REQ CLG-063                    CLGEXT01
005200*---------------------------------------------------------------          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700                                                                          
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000                                                                          
006100*    MSGIN - THE MAILBOX-DUMP MESSAGE FILE ITSELF.                        
006200     COPY "clgslmsg.cbl".                                                 
006300                                                                          
006400*    THE THREE IGNORE LISTS (FROM-ADDRESS, DOMAIN, SUBJECT                
006500*    KEYWORD) - ALL THREE SHARE THE SAME READ/LOAD SHAPE IN               
006600*    SECTION 2000 BELOW BUT ARE SEPARATE FILES SO EACH CAN                
006700*    BE MAINTAINED BY THE LEGAL OFFICE ON ITS OWN SCHEDULE.               
006800     COPY "clgsleml.cbl".                                                 
006900     COPY "clgsldom.cbl".                                                 
007000     COPY "clgslkey.cbl".                                                 
007100                                                                          
007200*    THE CONTROL RECORD CLGCTL01 WRITES - TARGET YEAR AND                 
007300*    THE FILTER/VERBOSE SWITCHES.                                         
007400     COPY "clgslctl.cbl".                                                 
007500                                                                          
007600*    THE TWO FINAL CSV REPORTS THIS PROGRAM PRODUCES.                     
007700     COPY "clgslacc.cbl".                                                 
007800     COPY "clgslrej.cbl".                                                 
007900                                                                          
008000*    WORK FILES FOR THE TWO-PASS SORT/EXPORT - SEE                        
008100*    6000-SORT-AND-EXPORT.  INTERNAL TO CLGEXT01 ONLY, NOT                
008200*    CARRIED AS COPYBOOKS.                                                
008300*    UNSORTED ACCEPTED MESSAGES, WRITTEN ONE PER MESSAGE AS               
008400*    3200-CLASSIFY-AND-WRITE RUNS.                                        
008500     SELECT WORK-ACC-FILE ASSIGN TO WKACC                                 
008600         ORGANIZATION IS SEQUENTIAL                                       
008700         FILE STATUS IS WS-WKA-STATUS.                                    
008800                                                                          
008900*    SD FOR THE SORT VERB - NO ASSIGN-TO DEVICE OF ITS OWN,               
009000*    THE SORT/MERGE SCRATCH FILE IS MANAGED BY THE RUN-TIME.              
009100     SELECT SORT-ACC-FILE ASSIGN TO SRTACC.                               
009200                                                                          
009300*    DATE-TIME ORDERED OUTPUT OF THE SORT ABOVE - READ BACK               
009400*    BY 6100-FORMAT-ACCEPTED-SET.                                         
009500     SELECT WORK-ACC-SRT-FILE ASSIGN TO WKACCS                            
009600         ORGANIZATION IS SEQUENTIAL                                       
009700         FILE STATUS IS WS-WKAS-STATUS.                                   
009800                                                                          
009900*    SAME THREE-FILE SORT PLUMBING AGAIN, THIS TIME FOR THE               
010000*    REJECTED SET.                                                        
010100     SELECT WORK-REJ-FILE ASSIGN TO WKREJ                                 
010200         ORGANIZATION IS SEQUENTIAL                                       
010300         FILE STATUS IS WS-WKR-STATUS.                                    
010400                                                                          
010500     SELECT SORT-REJ-FILE ASSIGN TO SRTREJ.                               
010600                                                                          
010700     SELECT WORK-REJ-SRT-FILE ASSIGN TO WKREJS                            
010800         ORGANIZATION IS SEQUENTIAL                                       
010900         FILE STATUS IS WS-WKRS-STATUS.                                   
011000                                                                          
011100 DATA DIVISION.                                                           
011200 FILE SECTION.                                                            
011300                                                                          
011400*    MESSAGE RECORD LAYOUT (MSG-SUBJECT/MSG-FROM-HDR/                     
011500*    MSG-TO-HDR/MSG-DATE-HDR) - SEE CLGFDMSG FOR FIELD                    
011600*    WIDTHS.                                                              
011700     COPY "clgfdmsg.cbl".                                                 
011800                                                                          
011900*    THE THREE IGNORE-LIST RECORD LAYOUTS - ONE X(80) OR                  
012000*    X(60) VALUE FIELD EACH, READ BY THE LOADERS IN SECTION               
012100*    2000 BELOW.                                                          
012200     COPY "clgfdeml.cbl".                                                 
012300     COPY "clgfddom.cbl".                                                 
012400     COPY "clgfdkey.cbl".                                                 
012500                                                                          
012600*    THE CONTROL RECORD LAYOUT - MIRRORS WHAT CLGCTL01                    
012700*    WRITES, FIELD FOR FIELD.                                             
012800     COPY "clgfdctl.cbl".                                                 
012900                                                                          
013000*    ACCEPTED AND REJECTED OUTPUT RECORDS - BOTH PLAIN                    
013100*    VARIABLE-LENGTH CSV TEXT LINES, BUILT UP A FIELD AT A                
013200*    TIME BY SECTION 6000 BELOW RATHER THAN MOVED FROM A                  
013300*    GROUP ITEM.                                                          
013400     COPY "clgfdacc.cbl".                                                 
013500     COPY "clgfdrej.cbl".                                                 
013600                                                                          
013700*    UNSORTED ACCEPTED MESSAGES, WRITTEN AS EACH MESSAGE IS               
013800*    CLASSIFIED - ONE RECORD PER ACCEPTED MESSAGE.                        
013900*    DATE-TIME-KEY IS CCYYMMDDHHMMSS, BUILT BY CLGPLDAT, SO               
014000*    AN ASCENDING SORT ON IT ALSO SORTS CHRONOLOGICALLY.                  
014100*    MONTH/DAY/YEAR ARE CARRIED SEPARATELY TOO SINCE 6130                 
014200*    RE-EDITS THEM FOR THE SHORT M/D/YY COLUMN WITHOUT                    
014300*    HAVING TO UNPACK THE KEY AGAIN.                                      
014400 FD  WORK-ACC-FILE                                                        
014500     LABEL RECORDS ARE STANDARD.                                          
014600                                                                          
014700 01  WORK-ACC-RECORD.                                                     
014800     05  WKA-DATE-TIME-KEY      PIC 9(14).                                
014900     05  WKA-MONTH              PIC 9(02).                                
015000     05  WKA-DAY                PIC 9(02).                                
015100     05  WKA-YEAR               PIC 9(04).                                
015200     05  WKA-SUBJECT            PIC X(100).                               
015300     05  WKA-FROM               PIC X(80).                                
015400     05  WKA-TO                 PIC X(80).                                
015500     05  FILLER                 PIC X(01).                                
015600                                                                          
015700*    SD RECORD FOR THE SORT VERB IN 6000 - SAME LAYOUT AS                 
015800*    THE FD ABOVE, SINCE THE SORT NEITHER ADDS NOR DROPS                  
015900*    COLUMNS, IT JUST REORDERS RECORDS BY SRA-DATE-TIME-KEY.              
016000 SD  SORT-ACC-FILE.                                                       
016100                                                                          
016200 01  SORT-ACC-RECORD.                                                     
016300     05  SRA-DATE-TIME-KEY      PIC 9(14).                                
016400     05  SRA-MONTH              PIC 9(02).                                
016500     05  SRA-DAY                PIC 9(02).                                
016600     05  SRA-YEAR               PIC 9(04).                                
016700     05  SRA-SUBJECT            PIC X(100).                               
016800     05  SRA-FROM               PIC X(80).                                
016900     05  SRA-TO                 PIC X(80).                                
017000     05  FILLER                 PIC X(01).                                
017100                                                                          
017200*    SORTED ACCEPTED MESSAGES, ASCENDING BY DATE-TIME - READ              
017300*    BACK IN 6100-FORMAT-ACCEPTED-SET TO BUILD THE CSV LINES.             
017400 FD  WORK-ACC-SRT-FILE                                                    
017500     LABEL RECORDS ARE STANDARD.                                          
017600                                                                          
017700 01  WORK-ACC-SRT-RECORD.                                                 
017800     05  WKS-DATE-TIME-KEY      PIC 9(14).                                
017900     05  WKS-MONTH              PIC 9(02).                                
018000     05  WKS-DAY                PIC 9(02).                                
018100     05  WKS-YEAR               PIC 9(04).                                
018200     05  WKS-SUBJECT            PIC X(100).                               
018300     05  WKS-FROM               PIC X(80).                                
018400     05  WKS-TO                 PIC X(80).                                
018500     05  FILLER                 PIC X(01).                                
018600                                                                          
018700*    UNSORTED REJECTED MESSAGES.  AN UNPARSEABLE-DATE REJECT              
018800*    CARRIES A ZERO DATE-TIME-KEY SO IT SORTS TO THE FRONT.               
018900 FD  WORK-REJ-FILE                                                        
019000     LABEL RECORDS ARE STANDARD.                                          
019100                                                                          
019200 01  WORK-REJ-RECORD.                                                     
019300     05  WKR-DATE-TIME-KEY      PIC 9(14).                                
019400     05  WKR-SUBJECT            PIC X(100).                               
019500     05  WKR-FROM               PIC X(80).                                
019600     05  WKR-TO                 PIC X(80).                                
019700     05  WKR-DATE-TIME-TEXT     PIC X(19).                                
019800     05  WKR-REASON             PIC X(40).                                
019900     05  WKR-VALUE              PIC X(60).                                
020000     05  FILLER                 PIC X(01).                                
020100                                                                          
020200*    SORT SD FOR THE REJECTED SET - SAME SHAPE AS SORT-ACC-               
020300*    RECORD'S RELATIONSHIP TO WORK-ACC-RECORD ABOVE.                      
020400 SD  SORT-REJ-FILE.                                                       
020500                                                                          
020600 01  SORT-REJ-RECORD.                                                     
020700     05  SRR-DATE-TIME-KEY      PIC 9(14).                                
020800     05  SRR-SUBJECT            PIC X(100).                               
020900     05  SRR-FROM               PIC X(80).                                
021000     05  SRR-TO                 PIC X(80).                                
021100     05  SRR-DATE-TIME-TEXT     PIC X(19).                                
021200     05  SRR-REASON             PIC X(40).                                
021300     05  SRR-VALUE              PIC X(60).                                
021400     05  FILLER                 PIC X(01).                                
021500                                                                          
021600*    SORTED REJECTED MESSAGES, ASCENDING BY DATE-TIME (ZERO-              
021700*    KEY UNPARSEABLE-DATE RECORDS SORT TO THE TOP) - READ                 
021800*    BACK IN 6200-FORMAT-REJECTED-SET.                                    
021900 FD  WORK-REJ-SRT-FILE                                                    
022000     LABEL RECORDS ARE STANDARD.                                          
022100                                                                          
022200 01  WORK-REJ-SRT-RECORD.                                                 
022300     05  WRS-DATE-TIME-KEY      PIC 9(14).                                
022400     05  WRS-SUBJECT            PIC X(100).                               
022500     05  WRS-FROM               PIC X(80).                                
022600     05  WRS-TO                 PIC X(80).                                
022700     05  WRS-DATE-TIME-TEXT     PIC X(19).                                
022800     05  WRS-REASON             PIC X(40).                                
022900     05  WRS-VALUE              PIC X(60).                                
023000     05  FILLER                 PIC X(01).                                
023100                                                                          
023200 WORKING-STORAGE SECTION.                                                 
023300                                                                          
023400     COPY "clgwstbl.cbl".                                                 
023500     COPY "clgwsdat.cbl".                                                 
023600                                                                          
023700*    FILE-STATUS BYTES FOR EVERY SELECT IN THIS PROGRAM.                  
023800 77  WS-MSG-STATUS               PIC X(02).                               
023900 77  WS-EML-STATUS               PIC X(02).                               
024000 77  WS-DOM-STATUS               PIC X(02).                               
024100 77  WS-KEY-STATUS               PIC X(02).                               
024200 77  WS-CTL-STATUS               PIC X(02).                               
024300 77  WS-ACC-STATUS               PIC X(02).                               
024400 77  WS-REJ-STATUS               PIC X(02).                               
024500 77  WS-WKA-STATUS               PIC X(02).                               
024600 77  WS-WKAS-STATUS              PIC X(02).                               
024700 77  WS-WKR-STATUS               PIC X(02).                               
024800 77  WS-WKRS-STATUS              PIC X(02).                               
024900                                                                          
025000*    BYTE-OVERLAY OF THE MESSAGE-FILE STATUS, KEPT FOR THE                
025100*    FILE-STATUS TRACE ROUTINE WHEN MSGIN FAILS TO OPEN.                  
025200 77  WS-MSG-STATUS-R REDEFINES WS-MSG-STATUS PIC X(02).                   
025300                                                                          
025400*    SAME TRACE-ROUTINE OVERLAY AS ABOVE, KEPT ON THE                     
025500*    ACCEPTED-FILE STATUS SINCE THAT IS THE OUTPUT FILE MOST              
025600*    LIKELY TO FAIL ON A FULL DISK DURING THE CSV EXPORT.                 
025700 77  WS-ACC-STATUS-R REDEFINES WS-ACC-STATUS PIC X(02).                   
025800                                                                          
025900*    SET TRUE WHEN THE MISSING-CONTROL-RECORD ABORT FIRES IN              
026000*    1100-READ-CONTROL-RECORD - CHECKED IN OPENING-PROCEDURE              
026100*    SO THE REST OF THE OPENS ARE SKIPPED ENTIRELY.                       
026200 77  WS-ABORT-SWITCH             PIC X(01) VALUE "N".                     
026300                                                                          
026400*    ONE AT-END SWITCH PER SEQUENTIAL READ LOOP IN THE                    
026500*    PROGRAM - MESSAGE FILE, THE THREE LIST FILES (SHARED,                
026600*    SINCE ONLY ONE LIST IS EVER BEING LOADED AT A TIME),                 
026700*    AND THE TWO SORTED WORK FILES AT EXPORT TIME.                        
026800 77  WS-MESSAGE-AT-END-SWITCH    PIC X(01) VALUE "N".                     
026900     88  WS-MESSAGE-AT-END           VALUE "Y".                           
027000     88  WS-MESSAGE-NOT-AT-END       VALUE "N".                           
027100                                                                          
027200 77  WS-LIST-AT-END-SWITCH       PIC X(01).                               
027300     88  WS-LIST-AT-END              VALUE "Y".                           
027400     88  WS-LIST-NOT-AT-END          VALUE "N".                           
027500                                                                          
027600 77  WS-SRT-AT-END-SWITCH        PIC X(01).                               
027700     88  WS-SRT-AT-END               VALUE "Y".                           
027800     88  WS-SRT-NOT-AT-END           VALUE "N".                           
027900                                                                          
028000*    COPIED OFF THE CONTROL RECORD ONCE IN 1100-READ-                     
028100*    CONTROL-RECORD AND NEVER CHANGED AGAIN FOR THE REST OF               
028200*    THE RUN - TARGET YEAR, AND THE TWO SWITCHES CLGCTL01                 
028300*    PROMPTED THE OPERATOR FOR.                                           
028400 77  WS-TARGET-YEAR               PIC 9(04).                              
028500 77  WS-FILTERS-SWITCH            PIC X(01).                              
028600     88  WS-FILTERS-ON                VALUE "Y".                          
028700 77  WS-VERBOSE-SWITCH            PIC X(01).                              
028800     88  WS-VERBOSE-ON                VALUE "Y".                          
028900                                                                          
029000*    COUNTERS AND SUBSCRIPTS - ALL COMP, SEE THE 1994                     
029100*    TABLE-SIZE CHANGE-LOG ENTRY FOR WHY THESE ARE BINARY.                
029200 77  WS-MESSAGE-COUNT             PIC 9(07) COMP VALUE ZERO.              
029300 77  WS-ACCEPTED-COUNT            PIC 9(07) COMP VALUE ZERO.              
029400 77  WS-REJECTED-COUNT            PIC 9(07) COMP VALUE ZERO.              
029500 77  WS-PROGRESS-QUOTIENT         PIC 9(07) COMP.                         
029600 77  WS-PROGRESS-REMAINDER        PIC 9(04) COMP.                         
029700 77  WS-DISCARD-QUOTIENT          PIC 9(04) COMP.                         
029800                                                                          
029900 01  WS-CLEAN-SUBJECT             PIC X(100).                             
030000 01  WS-CLEAN-FROM                PIC X(80).                              
030100 01  WS-CLEAN-TO                  PIC X(80).                              
030200                                                                          
030300*    BYTE-OVERLAY OF THE CLEANED FROM-HEADER, SAME REASON AS              
030400*    THE OTHER BYTE-OVERLAYS IN THIS SYSTEM.                              
030500 01  WS-CLEAN-FROM-R REDEFINES WS-CLEAN-FROM PIC X(80).                   
030600                                                                          
030700*    FROM-ADDRESS FILTER WORK AREAS - SEE 5410 THROUGH 5436               
030800*    BELOW.  WS-ADDR-DISCARD CATCHES THE DISPLAY-NAME HALF                
030900*    OF THE UNSTRING IN 5410, WHICH THIS PROGRAM HAS NO USE               
031000*    FOR ONCE THE BARE ADDRESS IS PULLED OUT.                             
031100 77  WS-BARE-ADDRESS              PIC X(80).                              
031200 77  WS-ADDR-DISCARD              PIC X(80).                              
031300 77  WS-ADDR-INSIDE               PIC X(80).                              
031400 77  WS-ADDR-DOMAIN               PIC X(60).                              
031500 77  WS-ANGLE-COUNT               PIC 9(02) COMP.                         
031600 77  WS-SCAN-SUB                  PIC 9(03) COMP.                         
031700 77  WS-AT-POSITION               PIC 9(03) COMP.                         
031800 77  WS-KEYWORD-TALLY             PIC 9(03) COMP.                         
031900                                                                          
032000*    ONE RUN-VERDICT SWITCH PER MESSAGE - RESET AT THE TOP                
032100*    OF 5000-CLASSIFY-MESSAGE AND TESTED AT THE BOTTOM TO                 
032200*    ROUTE THE MESSAGE TO 4100 OR 4200.                                   
032300 77  WS-MESSAGE-ACCEPTED-SWITCH   PIC X(01).                              
032400     88  WS-MESSAGE-IS-ACCEPTED       VALUE "Y".                          
032500     88  WS-MESSAGE-IS-REJECTED       VALUE "N".                          
032600                                                                          
032700 77  WS-YEAR-MATCH-SWITCH         PIC X(01).                              
032800     88  WS-YEAR-MATCHES              VALUE "Y".                          
032900     88  WS-YEAR-DOES-NOT-MATCH       VALUE "N".                          
033000                                                                          
033100 77  WS-FILTER-HIT-SWITCH         PIC X(01).                              
033200     88  WS-FILTER-HIT                VALUE "Y".                          
033300     88  WS-FILTER-NOT-HIT            VALUE "N".                          
033400                                                                          
033500*    SET BY WHICHEVER FILTER PARAGRAPH TRIPS (5420, 5430 OR               
033600*    5440) AND CARRIED INTO THE REJECTED WORK RECORD BY                   
033700*    4200 - REQ CLG-052.                                                  
033800 77  WS-REJECT-REASON             PIC X(40).                              
033900 77  WS-REJECT-VALUE              PIC X(60).                              
034000                                                                          
034100*    ---------------------------------------------------                  
034200*    HEADER-CLEANER SCRATCH (COLLAPSE RUNS OF 2+ BLANKS).                 
034300*    100 BYTES WIDE SO ONE SET OF FIELDS SERVES THE 100-                  
034400*    BYTE SUBJECT AS WELL AS THE SHORTER 80-BYTE FROM/TO                  
034500*    HEADERS - THE CALLER IN 5100 SETS WS-HDR-IN-LEN TO THE               
034600*    ACTUAL WIDTH EACH TIME.                                              
034700*    ---------------------------------------------------                  
034800 77  WS-HDR-IN-LEN                PIC 9(03) COMP.                         
034900 77  WS-HDR-OUT-LEN               PIC 9(03) COMP.                         
035000 77  WS-HDR-SUB                   PIC 9(03) COMP.                         
035100 77  WS-HDR-LAST-SPACE-SWITCH     PIC X(01).                              
035200     88  WS-HDR-LAST-WAS-SPACE        VALUE "Y".                          
035300     88  WS-HDR-LAST-WAS-TEXT         VALUE "N".                          
035400 01  WS-HDR-IN-FIELD               PIC X(100).                            
035500 01  WS-HDR-OUT-FIELD              PIC X(100).                            
035600                                                                          
035700*    ---------------------------------------------------                  
035800*    CSV-QUOTING SCRATCH - SHARED BY EVERY COLUMN OF BOTH                 
035900*    THE ACCEPTED AND THE REJECTED EXPORT LINE, AND ALSO                  
036000*    USED BY THE ADDRESS-TRIM AND KEYWORD-SCAN ROUTINES.                  
036100*    ---------------------------------------------------                  
036200 77  WS-CSV-IN-LEN                 PIC 9(03) COMP.                        
036300 77  WS-CSV-OUT-LEN                PIC 9(03) COMP.                        
036400 77  WS-CSV-SUB                    PIC 9(03) COMP.                        
036500 77  WS-CSV-NEEDS-QUOTES-SWITCH    PIC X(01).                             
036600     88  WS-CSV-NEEDS-QUOTES           VALUE "Y".                         
036700     88  WS-CSV-NO-QUOTES-NEEDED       VALUE "N".                         
036800                                                                          
036900*    A STRAY CARRIAGE-RETURN OR LINE-FEED BYTE IN A HEADER                
037000*    FIELD QUOTES THE SAME AS AN EMBEDDED COMMA - REQ CLG-061.            
037100 77  WS-CSV-CR-CHAR                PIC X(01) VALUE X'0D'.                 
037200 77  WS-CSV-LF-CHAR                PIC X(01) VALUE X'0A'.                 
037300 01  WS-CSV-IN-FIELD                PIC X(100).                           
037400 01  WS-CSV-OUT-FIELD               PIC X(210).                           
037500                                                                          
037600 01  WS-ACC-CSV-LINE                PIC X(400).                           
037700 01  WS-REJ-CSV-LINE                PIC X(450).                           
037800 77  WS-ACC-LINE-LEN                PIC 9(03) COMP.                       
037900 77  WS-REJ-LINE-LEN                PIC 9(03) COMP.                       
038000                                                                          
038100*    ACCEPTED-DATE FORMATTING (M/D/YY, NO LEADING ZEROES).                
038200 01  WS-ACC-MONTH-EDIT               PIC Z9.                              
038300 01  WS-ACC-DAY-EDIT                 PIC Z9.                              
038400 77  WS-ACC-MONTH-LEN                PIC 9(01) COMP.                      
038500 77  WS-ACC-DAY-LEN                  PIC 9(01) COMP.                      
038600 77  WS-ACC-YEAR-2-DIGIT             PIC 9(02).                           
038700 01  WS-ACC-DATE-TEXT                PIC X(08).                           
038800                                                                          
038900 PROCEDURE DIVISION.                                                      
039000*    MAINLINE - READ AND CLASSIFY EVERY MESSAGE, THEN SORT                
039100*    AND EXPORT THE TWO RESULT SETS, THEN PRINT THE RUN                   
039200*    TOTALS.  OPENING-PROCEDURE CAN DIVERT STRAIGHT TO                    
039300*    PROGRAM-DONE BELOW (VIA GO TO) IF THE CONTROL RECORD                 
039400*    IS MISSING - NONE OF THE FOUR PERFORMS ABOVE RUN IN                  
039500*    THAT CASE.                                                           
039600 PROGRAM-BEGIN.                                                           
039700     PERFORM OPENING-PROCEDURE.                                           
039800     PERFORM 3000-PROCESS-MESSAGES.                                       
039900     PERFORM 6000-SORT-AND-EXPORT.                                        
040000     PERFORM 8000-DISPLAY-TOTALS.                                         
040100     PERFORM CLOSING-PROCEDURE.                                           
040200                                                                          
040300*    NOT ACTUALLY REACHED - THIS PROGRAM RUNS STANDALONE,                 
040400*    NEVER CALLED, BUT THE PARAGRAPH IS KEPT SO THE THREE-                
040500*    PARAGRAPH MAINLINE SHAPE MATCHES EVERY OTHER PROGRAM IN              
040600*    THIS SYSTEM.                                                         
040700 PROGRAM-EXIT.                                                            
040800     EXIT PROGRAM.                                                        
040900                                                                          
041000*    NORMAL END OF RUN, AND ALSO WHERE THE MISSING-CONTROL-               
041100*    RECORD ABORT IN OPENING-PROCEDURE LANDS.                             
041200 PROGRAM-DONE.                                                            
041300     STOP RUN.                                                            
041400                                                                          
041500*--------------------------------                                         
041600* START-UP                                                                
041700*--------------------------------                                         
041800*    THE CONTROL RECORD MUST EXIST BEFORE ANYTHING ELSE IS                
041900*    OPENED - IF CLGCTL01 HAS NEVER BEEN RUN THERE IS NO                  
042000*    TARGET YEAR TO FILTER ON, SO THIS PROGRAM GOES STRAIGHT              
042100*    TO PROGRAM-DONE RATHER THAN PROMPTING THE OPERATOR                   
042200*    ITSELF (THAT IS CLGCTL01'S JOB, NOT THIS ONE'S).                     
042300 OPENING-PROCEDURE.                                                       
042400     OPEN INPUT CONTROL-FILE.                                             
042500     PERFORM 1100-READ-CONTROL-RECORD.                                    
042600     CLOSE CONTROL-FILE.                                                  
042700     IF WS-ABORT-SWITCH = "Y"                                             
042800         GO TO PROGRAM-DONE.                                              
042900                                                                          
043000     OPEN INPUT MESSAGE-FILE.                                             
043100     OPEN OUTPUT WORK-ACC-FILE.                                           
043200     OPEN OUTPUT WORK-REJ-FILE.                                           
043300                                                                          
043400*    THE THREE IGNORE LISTS ARE LOADED ONCE, UP FRONT, SO                 
043500*    THE MAIN READ LOOP BELOW NEVER RE-OPENS A LIST FILE PER              
043600*    MESSAGE - SEE 2000-LOAD-LISTS.                                       
043700     MOVE "N" TO WT-LIST-FULL-SWITCH.                                     
043800     IF WS-FILTERS-ON                                                     
043900         PERFORM 2000-LOAD-LISTS.                                         
044000                                                                          
044100     PERFORM 1900-DISPLAY-START.                                          
044200                                                                          
044300*    CLGCTL01 WRITES EXACTLY ONE RECORD - AN AT END HERE                  
044400*    MEANS THE FILE IS EMPTY, NOT THAT SOMETHING WENT WRONG               
044500*    PARTWAY THROUGH A READ.                                              
044600 1100-READ-CONTROL-RECORD.                                                
044700     READ CONTROL-FILE                                                    
044800         AT END                                                           
044900             DISPLAY "CLGCTL01 HAS NOT BEEN RUN - ABORTING"               
045000             MOVE "Y" TO WS-ABORT-SWITCH.                                 
045100     IF WS-ABORT-SWITCH = "N"                                             
045200         MOVE CONTROL-TARGET-YEAR    TO WS-TARGET-YEAR                    
045300         MOVE CONTROL-FILTERS-SWITCH TO WS-FILTERS-SWITCH                 
045400         MOVE CONTROL-VERBOSE-SWITCH TO WS-VERBOSE-SWITCH.                
045500                                                                          
045600*    ONE-LINE BANNER SO THE OPERATOR LOG SHOWS WHICH YEAR AND             
045700*    WHICH SWITCHES A GIVEN RUN USED, EVEN IF THE RUN WAS                 
045800*    SUBMITTED UNATTENDED OVERNIGHT.                                      
045900 1900-DISPLAY-START.                                                      
046000     DISPLAY "BEGINNING PROCESSING OF MSGIN...".                          
046100     DISPLAY "TARGET YEAR.......: " WS-TARGET-YEAR.                       
046200     DISPLAY "FILTERS ENABLED...: " WS-FILTERS-SWITCH.                    
046300                                                                          
046400*    THE LIST FILES ARE ONLY CLOSED IF THEY WERE OPENED -                 
046500*    WS-FILTERS-ON MIRRORS THE SAME TEST IN OPENING-PROCEDURE.            
046600 CLOSING-PROCEDURE.                                                       
046700     CLOSE MESSAGE-FILE.                                                  
046800     IF WS-FILTERS-ON                                                     
046900         CLOSE IGNORE-EMAIL-FILE IGNORE-DOMAIN-FILE                       
047000               IGNORE-SUBJECT-FILE.                                       
047100                                                                          
047200*--------------------------------                                         
047300* IGNORE-LIST LOADER - SET SEMANTICS, DUPLICATE VALUES                    
047400* COLLAPSE TO ONE ENTRY (SEE 1994-06-01 CHANGE-LOG ENTRY).                
047500*--------------------------------                                         
047600 2000-LOAD-LISTS.                                                         
047700     PERFORM 2100-LOAD-EMAIL-LIST.                                        
047800     PERFORM 2200-LOAD-DOMAIN-LIST.                                       
047900     PERFORM 2300-LOAD-SUBJECT-LIST.                                      
048000                                                                          
048100*    LOADS THE FROM-ADDRESS IGNORE LIST INTO WT-EMAIL-ENTRY               
048200*    (CLGWSTBL).  A FULL TABLE STOPS ACCEPTING NEW ENTRIES                
048300*    RATHER THAN ABENDING - THE OFFICE WOULD RATHER LOSE THE              
048400*    501ST ENTRY THAN LOSE THE RUN.                                       
048500 2100-LOAD-EMAIL-LIST.                                                    
048600     OPEN INPUT IGNORE-EMAIL-FILE.                                        
048700     MOVE 0 TO WT-EMAIL-COUNT.                                            
048800     SET WS-LIST-NOT-AT-END TO TRUE.                                      
048900     PERFORM 2110-READ-EMAIL-RECORD.                                      
049000     PERFORM 2120-STORE-EMAIL-RECORD                                      
049100         UNTIL WS-LIST-AT-END                                             
049200            OR WT-EMAIL-COUNT = 500.                                      
049300     IF NOT WS-LIST-AT-END                                                
049400         SET WT-LIST-IS-FULL TO TRUE                                      
049500         DISPLAY "WARNING: EMAIL IGNORE LIST TRUNCATED AT "               
049600                 "500 ENTRIES".                                           
049700                                                                          
049800 2110-READ-EMAIL-RECORD.                                                  
049900     READ IGNORE-EMAIL-FILE                                               
050000         AT END SET WS-LIST-AT-END TO TRUE.                               
050100                                                                          
050200*    A BLANK LIST LINE IS SKIPPED RATHER THAN STORED - AN                 
050300*    EMPTY ENTRY WOULD MATCH EVERY TRIMMED BARE ADDRESS IN                
050400*    5420-CHECK-EMAIL-LIST AND REJECT THE WHOLE RUN.                      
050500 2120-STORE-EMAIL-RECORD.                                                 
050600     IF EML-LIST-VALUE NOT = SPACE                                        
050700         PERFORM 2125-CHECK-EMAIL-DUPLICATE                               
050800         IF WT-ENTRY-NOT-FOUND                                            
050900             ADD 1 TO WT-EMAIL-COUNT                                      
051000             MOVE EML-LIST-VALUE                                          
051100                 TO WT-EMAIL-ENTRY (WT-EMAIL-COUNT).                      
051200     PERFORM 2110-READ-EMAIL-RECORD.                                      
051300                                                                          
051400*    SET SEMANTICS PER THE 1994-06-01 CHANGE-LOG ENTRY - A                
051500*    VALUE ALREADY IN THE TABLE IS NOT ADDED A SECOND TIME,               
051600*    SO THE IGNORE LIST NEVER BURNS MORE THAN ONE SLOT OF                 
051700*    THE 500-ENTRY TABLE PER DISTINCT ADDRESS.                            
051800 2125-CHECK-EMAIL-DUPLICATE.                                              
051900     SET WT-ENTRY-NOT-FOUND TO TRUE.                                      
052000     IF WT-EMAIL-COUNT > 0                                                
052100         SET WT-EMAIL-IDX TO 1                                            
052200         SEARCH WT-EMAIL-ENTRY                                            
052300             AT END SET WT-ENTRY-NOT-FOUND TO TRUE                        
052400             WHEN WT-EMAIL-ENTRY (WT-EMAIL-IDX) = EML-LIST-VALUE          
052500                 SET WT-ENTRY-FOUND TO TRUE.                              
052600                                                                          
052700*    SAME LOAD/DEDUP/TRUNCATE PATTERN AS THE EMAIL LIST                   
052800*    ABOVE, AGAINST THE DOMAIN TABLE IN CLGWSTBL.                         
052900 2200-LOAD-DOMAIN-LIST.                                                   
053000     OPEN INPUT IGNORE-DOMAIN-FILE.                                       
053100     MOVE 0 TO WT-DOMAIN-COUNT.                                           
053200     SET WS-LIST-NOT-AT-END TO TRUE.                                      
053300     PERFORM 2210-READ-DOMAIN-RECORD.                                     
053400     PERFORM 2220-STORE-DOMAIN-RECORD                                     
053500         UNTIL WS-LIST-AT-END                                             
053600            OR WT-DOMAIN-COUNT = 500.                                     
053700     IF NOT WS-LIST-AT-END                                                
053800         SET WT-LIST-IS-FULL TO TRUE                                      
053900         DISPLAY "WARNING: DOMAIN IGNORE LIST TRUNCATED AT "              
054000                 "500 ENTRIES".                                           
054100                                                                          
054200*    ONE READ PER CALL, SAME AS 2110 ON THE EMAIL SIDE.                   
054300 2210-READ-DOMAIN-RECORD.                                                 
054400     READ IGNORE-DOMAIN-FILE                                              
054500         AT END SET WS-LIST-AT-END TO TRUE.                               
054600                                                                          
054700*    BLANK LINES SKIPPED, DUPLICATES COLLAPSED - SAME RULES               
054800*    AS 2120 ON THE EMAIL SIDE, APPLIED TO THE DOMAIN TABLE.              
054900 2220-STORE-DOMAIN-RECORD.                                                
055000     IF DOM-LIST-VALUE NOT = SPACE                                        
055100         PERFORM 2225-CHECK-DOMAIN-DUPLICATE                              
055200         IF WT-ENTRY-NOT-FOUND                                            
055300             ADD 1 TO WT-DOMAIN-COUNT                                     
055400             MOVE DOM-LIST-VALUE                                          
055500                 TO WT-DOMAIN-ENTRY (WT-DOMAIN-COUNT).                    
055600     PERFORM 2210-READ-DOMAIN-RECORD.                                     
055700                                                                          
055800*    SEARCH OF THE DOMAIN TABLE BUILT SO FAR - SAME SEARCH-               
055900*    AT-END IDIOM AS 2125 ON THE EMAIL SIDE.                              
056000 2225-CHECK-DOMAIN-DUPLICATE.                                             
056100     SET WT-ENTRY-NOT-FOUND TO TRUE.                                      
056200     IF WT-DOMAIN-COUNT > 0                                               
056300         SET WT-DOMAIN-IDX TO 1                                           
056400         SEARCH WT-DOMAIN-ENTRY                                           
056500             AT END SET WT-ENTRY-NOT-FOUND TO TRUE                        
056600             WHEN WT-DOMAIN-ENTRY (WT-DOMAIN-IDX) = DOM-LIST-VALUE        
056700                 SET WT-ENTRY-FOUND TO TRUE.                              
056800                                                                          
056900*    SAME PATTERN AGAIN AGAINST THE SUBJECT-KEYWORD TABLE -               
057000*    THESE THREE LOADERS ARE KEPT SEPARATE RATHER THAN                    
057100*    PARAMETERIZED BECAUSE EACH READS A DIFFERENT FD/SL PAIR.             
057200 2300-LOAD-SUBJECT-LIST.                                                  
057300     OPEN INPUT IGNORE-SUBJECT-FILE.                                      
057400     MOVE 0 TO WT-SUBJECT-COUNT.                                          
057500     SET WS-LIST-NOT-AT-END TO TRUE.                                      
057600     PERFORM 2310-READ-SUBJECT-RECORD.                                    
057700     PERFORM 2320-STORE-SUBJECT-RECORD                                    
057800         UNTIL WS-LIST-AT-END                                             
057900            OR WT-SUBJECT-COUNT = 500.                                    
058000     IF NOT WS-LIST-AT-END                                                
058100         SET WT-LIST-IS-FULL TO TRUE                                      
058200         DISPLAY "WARNING: SUBJECT IGNORE LIST TRUNCATED AT "             
058300                 "500 ENTRIES".                                           
058400                                                                          
058500*    ONE READ PER CALL, SAME AS 2110/2210 ABOVE.                          
058600 2310-READ-SUBJECT-RECORD.                                                
058700     READ IGNORE-SUBJECT-FILE                                             
058800         AT END SET WS-LIST-AT-END TO TRUE.                               
058900                                                                          
059000*    BLANK LINES SKIPPED, DUPLICATES COLLAPSED - THE THIRD                
059100*    AND LAST OF THE THREE IDENTICAL LOAD/DEDUP PATTERNS.                 
059200 2320-STORE-SUBJECT-RECORD.                                               
059300     IF KEY-LIST-VALUE NOT = SPACE                                        
059400         PERFORM 2325-CHECK-SUBJECT-DUPLICATE                             
059500         IF WT-ENTRY-NOT-FOUND                                            
059600             ADD 1 TO WT-SUBJECT-COUNT                                    
059700             MOVE KEY-LIST-VALUE                                          
059800                 TO WT-SUBJECT-ENTRY (WT-SUBJECT-COUNT).                  
059900     PERFORM 2310-READ-SUBJECT-RECORD.                                    
060000                                                                          
060100*    SEARCH OF THE KEYWORD TABLE BUILT SO FAR - SAME SEARCH-              
060200*    AT-END IDIOM AS 2125/2225 ABOVE.                                     
060300 2325-CHECK-SUBJECT-DUPLICATE.                                            
060400     SET WT-ENTRY-NOT-FOUND TO TRUE.                                      
060500     IF WT-SUBJECT-COUNT > 0                                              
060600         SET WT-SUBJECT-IDX TO 1                                          
060700         SEARCH WT-SUBJECT-ENTRY                                          
060800             AT END SET WT-ENTRY-NOT-FOUND TO TRUE                        
060900             WHEN WT-SUBJECT-ENTRY (WT-SUBJECT-IDX)                       
061000                                         = KEY-LIST-VALUE                 
061100                 SET WT-ENTRY-FOUND TO TRUE.                              
061200                                                                          
061300*--------------------------------                                         
061400* MAILBOX BATCH PROCESSOR - MAIN READ/CLASSIFY LOOP                       
061500*--------------------------------                                         
061600*    CLASSIC READ-AHEAD LOOP - THE FIRST READ HAPPENS HERE                
061700*    SO 3200-CLASSIFY-AND-WRITE NEVER HAS TO TEST FOR THE                 
061800*    VERY FIRST RECORD AS A SPECIAL CASE.                                 
061900 3000-PROCESS-MESSAGES.                                                   
062000     SET WS-MESSAGE-NOT-AT-END TO TRUE.                                   
062100     PERFORM 3100-READ-MESSAGE-RECORD.                                    
062200     PERFORM 3200-CLASSIFY-AND-WRITE                                      
062300         UNTIL WS-MESSAGE-AT-END.                                         
062400                                                                          
062500 3100-READ-MESSAGE-RECORD.                                                
062600     READ MESSAGE-FILE                                                    
062700         AT END SET WS-MESSAGE-AT-END TO TRUE.                            
062800                                                                          
062900*    PER-MESSAGE PIPELINE - CLEAN THE THREE TEXT HEADERS,                 
063000*    PARSE THE DATE STRING, DECIDE ACCEPT/REJECT, THEN WRITE              
063100*    TO WHICHEVER UNSORTED WORK FILE APPLIES.  NEITHER WORK               
063200*    FILE IS SORTED YET - THAT HAPPENS ONCE, AFTER EVERY                  
063300*    MESSAGE HAS BEEN READ, IN 6000-SORT-AND-EXPORT.                      
063400 3200-CLASSIFY-AND-WRITE.                                                 
063500     ADD 1 TO WS-MESSAGE-COUNT.                                           
063600     PERFORM 5100-CLEAN-HEADERS.                                          
063700     PERFORM 7000-PARSE-DATE-STRING.                                      
063800     PERFORM 5000-CLASSIFY-MESSAGE.                                       
063900     IF WS-MESSAGE-IS-ACCEPTED                                            
064000         PERFORM 4100-WRITE-ACCEPTED-WORK-RECORD                          
064100     ELSE                                                                 
064200         PERFORM 4200-WRITE-REJECTED-WORK-RECORD.                         
064300     PERFORM 5900-DISPLAY-PROGRESS.                                       
064400     PERFORM 3100-READ-MESSAGE-RECORD.                                    
064500                                                                          
064600*    THE YEAR/MONTH/DAY PARTS ARE CARRIED SEPARATELY FROM                 
064700*    THE SORT KEY SO 6130-FORMAT-ACCEPTED-DATE CAN EDIT THEM              
064800*    BACK INTO M/D/YY WITHOUT RE-PARSING THE ORIGINAL STRING.             
064900 4100-WRITE-ACCEPTED-WORK-RECORD.                                         
065000     MOVE PD-DATE-TIME-KEY TO WKA-DATE-TIME-KEY.                          
065100     MOVE D-MONTH          TO WKA-MONTH.                                  
065200     MOVE D-DAY            TO WKA-DAY.                                    
065300     MOVE D-YEAR           TO WKA-YEAR.                                   
065400     MOVE WS-CLEAN-SUBJECT TO WKA-SUBJECT.                                
065500     MOVE WS-CLEAN-FROM    TO WKA-FROM.                                   
065600     MOVE WS-CLEAN-TO      TO WKA-TO.                                     
065700     WRITE WORK-ACC-RECORD.                                               
065800                                                                          
065900*    THE REJECTED RECORD CARRIES A HUMAN-READABLE DATE/TIME               
066000*    TEXT COLUMN RATHER THAN THE SEPARATE M/D/Y/H/M/S FIELDS              
066100*    THE ACCEPTED SIDE USES - THE LEGAL OFFICE READS REJECTED             
066200*    ENTRIES ONE AT A TIME LOOKING FOR WHY A MESSAGE DROPPED,             
066300*    SO ONE PLAIN TEXT COLUMN SERVES THEM BETTER THAN THREE               
066400*    NUMERIC ONES.  AN UNPARSEABLE DATE GETS A ZERO KEY AND               
066500*    A BLANK TEXT COLUMN INSTEAD.                                         
066600 4200-WRITE-REJECTED-WORK-RECORD.                                         
066700     MOVE PD-DATE-TIME-KEY TO WKR-DATE-TIME-KEY.                          
066800     IF D-VALID = 1                                                       
066900         STRING D-YEAR  DELIMITED BY SIZE                                 
067000                "-"     DELIMITED BY SIZE                                 
067100                D-MONTH DELIMITED BY SIZE                                 
067200                "-"     DELIMITED BY SIZE                                 
067300                D-DAY   DELIMITED BY SIZE                                 
067400                " "     DELIMITED BY SIZE                                 
067500                D-HOUR  DELIMITED BY SIZE                                 
067600                ":"     DELIMITED BY SIZE                                 
067700                D-MIN   DELIMITED BY SIZE                                 
067800                ":"     DELIMITED BY SIZE                                 
067900                D-SEC   DELIMITED BY SIZE                                 
068000             INTO WKR-DATE-TIME-TEXT                                      
068100     ELSE                                                                 
068200         MOVE 0     TO WKR-DATE-TIME-KEY                                  
068300         MOVE SPACE TO WKR-DATE-TIME-TEXT.                                
068400     MOVE WS-CLEAN-SUBJECT TO WKR-SUBJECT.                                
068500     MOVE WS-CLEAN-FROM    TO WKR-FROM.                                   
068600     MOVE WS-CLEAN-TO      TO WKR-TO.                                     
068700     MOVE WS-REJECT-REASON TO WKR-REASON.                                 
068800     MOVE WS-REJECT-VALUE  TO WKR-VALUE.                                  
068900     WRITE WORK-REJ-RECORD.                                               
069000                                                                          
069100*    THREE-WAY GATE, CHECKED IN ORDER: A BAD DATE REJECTS                 
069200*    OUTRIGHT (NOTHING ELSE CAN BE TRUSTED ABOUT THE RECORD               
069300*    WITHOUT A DATE), THEN THE YEAR MUST MATCH THE OPERATOR'S             
069400*    TARGET, AND ONLY THEN - IF FILTERS ARE ON - DO THE                   
069500*    IGNORE LISTS GET A SAY.  EACH GATE SETS ITS OWN REJECT               
069600*    REASON/VALUE SO 8000-DISPLAY-TOTALS AND THE REJECTED CSV             
069700*    BOTH SHOW WHY A MESSAGE DIDN'T MAKE THE ACCEPTED SET.                
069800 5000-CLASSIFY-MESSAGE.                                                   
069900     SET WS-MESSAGE-IS-ACCEPTED TO TRUE.                                  
070000     MOVE SPACE TO WS-REJECT-REASON WS-REJECT-VALUE.                      
070100     IF D-VALID = 0                                                       
070200         SET WS-MESSAGE-IS-REJECTED TO TRUE                               
070300         MOVE "Invalid date format" TO WS-REJECT-REASON                   
070400     ELSE                                                                 
070500         PERFORM 5300-CHECK-YEAR                                          
070600         IF WS-YEAR-DOES-NOT-MATCH                                        
070700             SET WS-MESSAGE-IS-REJECTED TO TRUE                           
070800             MOVE "Year" TO WS-REJECT-REASON                              
070900             MOVE D-YEAR TO WS-REJECT-VALUE                               
071000         ELSE                                                             
071100             IF WS-FILTERS-ON                                             
071200                 PERFORM 5400-FILTER-CHECK                                
071300                 IF WS-FILTER-HIT                                         
071400                     SET WS-MESSAGE-IS-REJECTED TO TRUE.                  
071500                                                                          
071600*--------------------------------                                         
071700* HEADER CLEANER                                                          
071800*--------------------------------                                         
071900*    THE MAILBOX DUMP SOMETIMES PADS A HEADER WITH RUNS OF                
072000*    2 OR MORE BLANKS WHERE THE ORIGINAL MAIL CLIENT WRAPPED              
072100*    A LONG SUBJECT OR ADDRESS LINE - COLLAPSE THOSE DOWN TO              
072200*    ONE SPACE BEFORE THE HEADER EVER REACHES THE FILTER                  
072300*    CHECKS OR THE CSV EXPORT, OR AN IGNORE-LIST MATCH COULD              
072400*    MISS ON WHITESPACE ALONE.                                            
072500 5100-CLEAN-HEADERS.                                                      
072600     MOVE MSG-SUBJECT TO WS-HDR-IN-FIELD.                                 
072700     MOVE 100 TO WS-HDR-IN-LEN.                                           
072800     PERFORM 5110-COLLAPSE-BLANKS.                                        
072900     MOVE WS-HDR-OUT-FIELD TO WS-CLEAN-SUBJECT.                           
073000                                                                          
073100     MOVE MSG-FROM-HDR TO WS-HDR-IN-FIELD.                                
073200     MOVE 80 TO WS-HDR-IN-LEN.                                            
073300     PERFORM 5110-COLLAPSE-BLANKS.                                        
073400     MOVE WS-HDR-OUT-FIELD TO WS-CLEAN-FROM.                              
073500                                                                          
073600     MOVE MSG-TO-HDR TO WS-HDR-IN-FIELD.                                  
073700     MOVE 80 TO WS-HDR-IN-LEN.                                            
073800     PERFORM 5110-COLLAPSE-BLANKS.                                        
073900     MOVE WS-HDR-OUT-FIELD TO WS-CLEAN-TO.                                
074000                                                                          
074100*    STARTS AS THOUGH THE PREVIOUS CHARACTER WERE TEXT, NOT A             
074200*    SPACE, SO A HEADER THAT BEGINS WITH BLANKS STILL KEEPS               
074300*    ITS FIRST ONE RATHER THAN LOSING IT TO THE "ALREADY SAW              
074400*    A SPACE" CHECK IN 5112 BELOW.                                        
074500 5110-COLLAPSE-BLANKS.                                                    
074600     MOVE SPACE TO WS-HDR-OUT-FIELD.                                      
074700     MOVE 0 TO WS-HDR-OUT-LEN.                                            
074800     SET WS-HDR-LAST-WAS-TEXT TO TRUE.                                    
074900     MOVE 1 TO WS-HDR-SUB.                                                
075000     PERFORM 5112-COLLAPSE-ONE-CHARACTER                                  
075100         UNTIL WS-HDR-SUB > WS-HDR-IN-LEN.                                
075200                                                                          
075300*    A SPACE FOLLOWING ANOTHER SPACE IS DROPPED; ANY OTHER                
075400*    CHARACTER, INCLUDING THE FIRST SPACE OF A RUN, IS                    
075500*    COPIED STRAIGHT THROUGH TO THE OUTPUT FIELD.                         
075600 5112-COLLAPSE-ONE-CHARACTER.                                             
075700     IF WS-HDR-IN-FIELD (WS-HDR-SUB:1) = SPACE                            
075800         IF WS-HDR-LAST-WAS-SPACE                                         
075900             CONTINUE                                                     
076000         ELSE                                                             
076100             ADD 1 TO WS-HDR-OUT-LEN                                      
076200             MOVE SPACE TO WS-HDR-OUT-FIELD (WS-HDR-OUT-LEN:1)            
076300             SET WS-HDR-LAST-WAS-SPACE TO TRUE                            
076400     ELSE                                                                 
076500         ADD 1 TO WS-HDR-OUT-LEN                                          
076600         MOVE WS-HDR-IN-FIELD (WS-HDR-SUB:1)                              
076700             TO WS-HDR-OUT-FIELD (WS-HDR-OUT-LEN:1)                       
076800         SET WS-HDR-LAST-WAS-TEXT TO TRUE.                                
076900     ADD 1 TO WS-HDR-SUB.                                                 
077000                                                                          
077100*--------------------------------                                         
077200* YEAR CHECK                                                              
077300*--------------------------------                                         
077400*    D-YEAR WAS FILLED IN BY CLGPLDAT'S DATE PARSE - A                    
077500*    MESSAGE FROM ANY YEAR OTHER THAN THE CONTROL-RECORD'S                
077600*    TARGET YEAR IS REJECTED, REGARDLESS OF FILTERS.                      
077700 5300-CHECK-YEAR.                                                         
077800     IF D-YEAR = WS-TARGET-YEAR                                           
077900         SET WS-YEAR-MATCHES TO TRUE                                      
078000     ELSE                                                                 
078100         SET WS-YEAR-DOES-NOT-MATCH TO TRUE.                              
078200                                                                          
078300*--------------------------------                                         
078400* FILTER CHECK - FROM ADDRESS, THEN DOMAIN, THEN KEYWORD                  
078500*--------------------------------                                         
078600*    THE THREE IGNORE LISTS ARE CHECKED IN A FIXED ORDER AND              
078700*    THE FIRST HIT WINS - ONCE WS-FILTER-HIT GOES TRUE THE                
078800*    REMAINING CHECKS ARE SKIPPED, SO WS-REJECT-REASON ALWAYS             
078900*    NAMES THE FIRST LIST THAT MATCHED, NOT THE LAST.                     
079000 5400-FILTER-CHECK.                                                       
079100     SET WS-FILTER-NOT-HIT TO TRUE.                                       
079200     PERFORM 5410-EXTRACT-BARE-ADDRESS.                                   
079300     PERFORM 5420-CHECK-EMAIL-LIST.                                       
079400     IF WS-FILTER-NOT-HIT                                                 
079500         PERFORM 5430-CHECK-DOMAIN-LIST.                                  
079600     IF WS-FILTER-NOT-HIT                                                 
079700         PERFORM 5440-CHECK-KEYWORDS.                                     
079800                                                                          
079900*    A FROM HEADER OF "DISPLAY NAME <ADDR@DOMAIN>" HAS THE                
080000*    REAL ADDRESS INSIDE THE ANGLE BRACKETS - SEE THE                     
080100*    1996-08-21 CHANGE-LOG ENTRY.  A HEADER WITH NO ANGLE                 
080200*    BRACKET AT ALL IS ASSUMED TO BE A BARE ADDRESS ALREADY.              
080300 5410-EXTRACT-BARE-ADDRESS.                                               
080400     MOVE SPACE TO WS-BARE-ADDRESS.                                       
080500     INSPECT WS-CLEAN-FROM TALLYING WS-ANGLE-COUNT                        
080600         FOR ALL "<".                                                     
080700     IF WS-ANGLE-COUNT > 0                                                
080800         UNSTRING WS-CLEAN-FROM DELIMITED BY "<"                          
080900             INTO WS-ADDR-DISCARD WS-ADDR-INSIDE                          
081000         UNSTRING WS-ADDR-INSIDE DELIMITED BY ">"                         
081100             INTO WS-BARE-ADDRESS                                         
081200     ELSE                                                                 
081300         MOVE WS-CLEAN-FROM TO WS-BARE-ADDRESS.                           
081400     PERFORM 5415-TRIM-BARE-ADDRESS.                                      
081500                                                                          
081600*    STRIPS A SINGLE LEADING SPACE (THE DISPLAY-NAME SPLIT                
081700*    ABOVE OFTEN LEAVES ONE RIGHT AFTER THE "<") AND ANY                  
081800*    TRAILING SPACES, SO WS-BARE-ADDRESS COMPARES CLEANLY                 
081900*    AGAINST THE EMAIL IGNORE LIST IN 5420 BELOW.  THE                    
082000*    TRAILING TRIM REUSES 6310 RATHER THAN DUPLICATING IT -               
082100*    WS-CSV-IN-LEN COMES BACK HOLDING THE TRIMMED LENGTH, SO              
082200*    ONLY THAT MANY CHARACTERS ARE MOVED BACK AND THE REST                
082300*    OF THE FIELD IS RE-SPACED, NOT THE UNTRIMMED COPY.                   
082400 5415-TRIM-BARE-ADDRESS.                                                  
082500     IF WS-BARE-ADDRESS (1:1) = SPACE                                     
082600         MOVE WS-BARE-ADDRESS (2:79) TO WS-BARE-ADDRESS.                  
082700     MOVE WS-BARE-ADDRESS TO WS-CSV-IN-FIELD.                             
082800     MOVE 80 TO WS-CSV-IN-LEN.                                            
082900     PERFORM 6310-TRIM-TRAILING-SPACES.                                   
083000     MOVE SPACE TO WS-BARE-ADDRESS.                                       
083100     IF WS-CSV-IN-LEN > 0                                                 
083200         MOVE WS-CSV-IN-FIELD (1:WS-CSV-IN-LEN)                           
083300             TO WS-BARE-ADDRESS (1:WS-CSV-IN-LEN).                        
083400                                                                          
083500*    EXACT-MATCH SEARCH AGAINST THE FROM-ADDRESS IGNORE LIST.             
083600 5420-CHECK-EMAIL-LIST.                                                   
083700     SET WT-ENTRY-NOT-FOUND TO TRUE.                                      
083800     IF WT-EMAIL-COUNT > 0                                                
083900         SET WT-EMAIL-IDX TO 1                                            
084000         SEARCH WT-EMAIL-ENTRY                                            
084100             AT END SET WT-ENTRY-NOT-FOUND TO TRUE                        
084200             WHEN WT-EMAIL-ENTRY (WT-EMAIL-IDX) = WS-BARE-ADDRESS         
084300                 SET WT-ENTRY-FOUND TO TRUE.                              
084400     IF WT-ENTRY-FOUND                                                    
084500         SET WS-FILTER-HIT TO TRUE                                        
084600         MOVE "From Address" TO WS-REJECT-REASON                          
084700         MOVE WS-BARE-ADDRESS TO WS-REJECT-VALUE.                         
084800                                                                          
084900*    DOMAIN CHECK - PULLS THE PART AFTER THE LAST "@" AND                 
085000*    COMPARES IT AGAINST THE DOMAIN IGNORE LIST, SO ONE                   
085100*    IGNORE-LIST ENTRY COVERS EVERY ADDRESS AT THAT DOMAIN                
085200*    RATHER THAN NEEDING ONE EMAIL-LIST ENTRY PER MAILBOX.                
085300 5430-CHECK-DOMAIN-LIST.                                                  
085400     PERFORM 5435-EXTRACT-DOMAIN.                                         
085500     SET WT-ENTRY-NOT-FOUND TO TRUE.                                      
085600     IF WT-DOMAIN-COUNT > 0                                               
085700         SET WT-DOMAIN-IDX TO 1                                           
085800         SEARCH WT-DOMAIN-ENTRY                                           
085900             AT END SET WT-ENTRY-NOT-FOUND TO TRUE                        
086000             WHEN WT-DOMAIN-ENTRY (WT-DOMAIN-IDX) = WS-ADDR-DOMAIN        
086100                 SET WT-ENTRY-FOUND TO TRUE.                              
086200     IF WT-ENTRY-FOUND                                                    
086300         SET WS-FILTER-HIT TO TRUE                                        
086400         MOVE "Domain" TO WS-REJECT-REASON                                
086500         MOVE WS-ADDR-DOMAIN TO WS-REJECT-VALUE.                          
086600                                                                          
086700*    SCANS RIGHT TO LEFT FOR THE LAST "@" RATHER THAN THE                 
086800*    FIRST - A QUOTED LOCAL PART CAN LEGALLY CONTAIN AN "@",              
086900*    BUT THE DOMAIN ALWAYS FOLLOWS THE FINAL ONE.                         
087000 5435-EXTRACT-DOMAIN.                                                     
087100     MOVE 0 TO WS-AT-POSITION.                                            
087200     MOVE 80 TO WS-SCAN-SUB.                                              
087300     PERFORM 5436-FIND-LAST-AT                                            
087400         UNTIL WS-SCAN-SUB = 0                                            
087500            OR WS-AT-POSITION > 0.                                        
087600     MOVE SPACE TO WS-ADDR-DOMAIN.                                        
087700     IF WS-AT-POSITION > 0                                                
087800         MOVE WS-BARE-ADDRESS (WS-AT-POSITION + 1:)                       
087900             TO WS-ADDR-DOMAIN.                                           
088000                                                                          
088100*    WALKS WS-SCAN-SUB BACKWARDS ONE BYTE AT A TIME UNTIL AN              
088200*    "@" IS FOUND OR THE FIELD RUNS OUT.                                  
088300 5436-FIND-LAST-AT.                                                       
088400     IF WS-BARE-ADDRESS (WS-SCAN-SUB:1) = "@"                             
088500         MOVE WS-SCAN-SUB TO WS-AT-POSITION                               
088600     ELSE                                                                 
088700         SUBTRACT 1 FROM WS-SCAN-SUB.                                     
088800                                                                          
088900*    SCANS THE SUBJECT-KEYWORD TABLE, STOPPING AT THE FIRST               
089000*    KEYWORD THAT TURNS UP ANYWHERE INSIDE THE CLEANED                    
089100*    SUBJECT LINE - THIS IS A SUBSTRING MATCH, NOT A WHOLE-               
089200*    WORD MATCH, SO A SHORT KEYWORD CAN MATCH INSIDE A                    
089300*    LONGER WORD.                                                         
089400 5440-CHECK-KEYWORDS.                                                     
089500     SET WT-ENTRY-NOT-FOUND TO TRUE.                                      
089600     IF WT-SUBJECT-COUNT > 0                                              
089700         SET WT-SUBJECT-IDX TO 1                                          
089800         PERFORM 5445-CHECK-ONE-KEYWORD                                   
089900             UNTIL WT-SUBJECT-IDX > WT-SUBJECT-COUNT                      
090000                OR WT-ENTRY-FOUND                                         
090100         IF WT-ENTRY-FOUND                                                
090200             SET WS-FILTER-HIT TO TRUE                                    
090300             MOVE "Keyword" TO WS-REJECT-REASON                           
090400             MOVE WT-SUBJECT-ENTRY (WT-SUBJECT-IDX)                       
090500                 TO WS-REJECT-VALUE.                                      
090600                                                                          
090700*    ADVANCES THE SUBSCRIPT ONLY ON A MISS - ON A HIT                     
090800*    WT-SUBJECT-IDX IS LEFT POINTING AT THE KEYWORD THAT                  
090900*    MATCHED SO 5440 ABOVE CAN MOVE IT TO WS-REJECT-VALUE.                
091000 5445-CHECK-ONE-KEYWORD.                                                  
091100     PERFORM 5446-SCAN-FOR-KEYWORD.                                       
091200     IF NOT WT-ENTRY-FOUND                                                
091300         SET WT-SUBJECT-IDX UP BY 1.                                      
091400                                                                          
091500*    INSPECT ... TALLYING FOR ALL <LITERAL> IS THE CHEAPEST               
091600*    WAY TO ASK "DOES THIS SUBSTRING APPEAR AT LEAST ONCE" -              
091700*    A TALLY OF ZERO MEANS NO MATCH, ANYTHING ELSE IS A HIT,              
091800*    REGARDLESS OF HOW MANY TIMES IT APPEARS.                             
091900 5446-SCAN-FOR-KEYWORD.                                                   
092000     MOVE WT-SUBJECT-ENTRY (WT-SUBJECT-IDX) TO WS-CSV-IN-FIELD.           
092100     MOVE 60 TO WS-CSV-IN-LEN.                                            
092200     PERFORM 6310-TRIM-TRAILING-SPACES.                                   
092300     MOVE 0 TO WS-KEYWORD-TALLY.                                          
092400     IF WS-CSV-IN-LEN > 0                                                 
092500         INSPECT WS-CLEAN-SUBJECT TALLYING WS-KEYWORD-TALLY               
092600             FOR ALL WS-CSV-IN-FIELD (1:WS-CSV-IN-LEN).                   
092700     IF WS-KEYWORD-TALLY > 0                                              
092800         SET WT-ENTRY-FOUND TO TRUE                                       
092900     ELSE                                                                 
093000         SET WT-ENTRY-NOT-FOUND TO TRUE.                                  
093100                                                                          
093200*--------------------------------                                         
093300* PROGRESS AND TOTALS                                                     
093400*--------------------------------                                         
093500*    VERBOSE ONLY - A MAILBOX DUMP CAN RUN TO TENS OF                     
093600*    THOUSANDS OF MESSAGES, SO A HEARTBEAT EVERY 1000 LETS                
093700*    THE OPERATOR SEE THE RUN IS STILL MOVING WITHOUT                     
093800*    FLOODING THE LOG WITH ONE LINE PER MESSAGE.  THE                     
093900*    REMAINDER-OF-1000 TEST IS CHEAPER THAN A SEPARATE                    
094000*    COUNTER THAT HAS TO BE RESET BY HAND.                                
094100 5900-DISPLAY-PROGRESS.                                                   
094200     IF WS-VERBOSE-ON                                                     
094300         DIVIDE WS-MESSAGE-COUNT BY 1000                                  
094400             GIVING WS-PROGRESS-QUOTIENT                                  
094500             REMAINDER WS-PROGRESS-REMAINDER                              
094600         IF WS-PROGRESS-REMAINDER = 0                                     
094700             DISPLAY "INFO: " WS-MESSAGE-COUNT                            
094800                     " EMAILS PROCESSED.".                                
094900                                                                          
095000*    END-OF-RUN SUMMARY - ALWAYS DISPLAYED, VERBOSE OR NOT,               
095100*    SO THE OPERATOR LOG ALWAYS SHOWS WHAT A RUN DID EVEN                 
095200*    WHEN THE PER-1000 PROGRESS LINES WERE SWITCHED OFF.                  
095300 8000-DISPLAY-TOTALS.                                                     
095400     DISPLAY WS-MESSAGE-COUNT " EMAILS WERE FOUND AND "                   
095500             WS-ACCEPTED-COUNT " WERE EXPORTED TO ACCEPTED.".             
095600     DISPLAY WS-REJECTED-COUNT                                            
095700             " MESSAGES WERE WRITTEN TO REJECTED.".                       
095800                                                                          
095900*--------------------------------                                         
096000* CSV EXPORTER - SORT BOTH SETS ASCENDING BY DATE-TIME,                   
096100* FORMAT THE DATE COLUMNS, APPLY MINIMAL CSV QUOTING.                     
096200*--------------------------------                                         
096300*    CLOSES BOTH UNSORTED WORK FILES (6000 IS THE ONLY PLACE              
096400*    THEY ARE CLOSED - THEY STAY OPEN FOR WRITING THROUGH                 
096500*    THE WHOLE READ LOOP IN 3000) AND RUNS A SORT/GIVING ON               
096600*    EACH TO PRODUCE THE DATE-ORDERED SORTED FILES THAT 6100              
096700*    AND 6200 BELOW READ FROM.  THE SORT WORK FILE ITSELF IS              
096800*    NOT A PROGRAM FILE - THE COMPILER MANAGES ITS SCRATCH                
096900*    SPACE.                                                               
097000 6000-SORT-AND-EXPORT.                                                    
097100     CLOSE WORK-ACC-FILE.                                                 
097200     CLOSE WORK-REJ-FILE.                                                 
097300     SORT SORT-ACC-FILE ON ASCENDING KEY SRA-DATE-TIME-KEY                
097400         USING WORK-ACC-FILE                                              
097500         GIVING WORK-ACC-SRT-FILE.                                        
097600     SORT SORT-REJ-FILE ON ASCENDING KEY SRR-DATE-TIME-KEY                
097700         USING WORK-REJ-FILE                                              
097800         GIVING WORK-REJ-SRT-FILE.                                        
097900     PERFORM 6100-FORMAT-ACCEPTED-SET.                                    
098000     PERFORM 6200-FORMAT-REJECTED-SET.                                    
098100                                                                          
098200*    WRITES THE HEADER LINE FIRST, THEN READS THE SORTED                  
098300*    WORK FILE READ-AHEAD STYLE (SAME PATTERN AS 3000 ABOVE)              
098400*    SO EVERY ACCEPTED MESSAGE COMES OUT IN DATE-TIME ORDER.              
098500 6100-FORMAT-ACCEPTED-SET.                                                
098600     OPEN INPUT WORK-ACC-SRT-FILE.                                        
098700     OPEN OUTPUT ACCEPTED-FILE.                                           
098800     MOVE "Subject,From,To,Date" TO ACCEPTED-RECORD.                      
098900     WRITE ACCEPTED-RECORD.                                               
099000     SET WS-SRT-NOT-AT-END TO TRUE.                                       
099100     PERFORM 6110-READ-ACCEPTED-SORTED.                                   
099200     PERFORM 6120-WRITE-ONE-ACCEPTED-LINE                                 
099300         UNTIL WS-SRT-AT-END.                                             
099400     CLOSE WORK-ACC-SRT-FILE.                                             
099500     CLOSE ACCEPTED-FILE.                                                 
099600                                                                          
099700 6110-READ-ACCEPTED-SORTED.                                               
099800     READ WORK-ACC-SRT-FILE                                               
099900         AT END SET WS-SRT-AT-END TO TRUE.                                
100000                                                                          
100100*    ONE OUTPUT LINE PER SORTED RECORD - DATE GETS RE-EDITED              
100200*    TO M/D/YY FIRST (6130), THEN THE WHOLE CSV LINE IS BUILT             
100300*    AND WRITTEN BEFORE THE NEXT RECORD IS READ.                          
100400 6120-WRITE-ONE-ACCEPTED-LINE.                                            
100500     PERFORM 6130-FORMAT-ACCEPTED-DATE.                                   
100600     PERFORM 6140-BUILD-ACCEPTED-CSV-LINE.                                
100700     MOVE WS-ACC-CSV-LINE TO ACCEPTED-RECORD.                             
100800     WRITE ACCEPTED-RECORD.                                               
100900     ADD 1 TO WS-ACCEPTED-COUNT.                                          
101000     PERFORM 6110-READ-ACCEPTED-SORTED.                                   
101100                                                                          
101200*    THE ACCEPTED REPORT SHOWS A SHORT M/D/YY DATE RATHER                 
101300*    THAN THE FULL DATE-TIME TEXT ON THE REJECTED SIDE -                  
101400*    THE LEGAL OFFICE READS THIS ONE AS A LIST, NOT ONE                   
101500*    RECORD AT A TIME, SO THE DATE COLUMN STAYS NARROW.                   
101600*    MONTH AND DAY ARE NOT ZERO-PADDED (A LEADING-SPACE                   
101700*    EDIT ITEM), SO THE LENGTH OF EACH IS WORKED OUT FIRST                
101800*    AND THE STRING BELOW PULLS ONLY THE SIGNIFICANT DIGITS.              
101900 6130-FORMAT-ACCEPTED-DATE.                                               
102000     MOVE WKS-MONTH TO WS-ACC-MONTH-EDIT.                                 
102100     MOVE WKS-DAY   TO WS-ACC-DAY-EDIT.                                   
102200     DIVIDE WKS-YEAR BY 100 GIVING WS-DISCARD-QUOTIENT                    
102300         REMAINDER WS-ACC-YEAR-2-DIGIT.                                   
102400     IF WS-ACC-MONTH-EDIT (1:1) = SPACE                                   
102500         MOVE 1 TO WS-ACC-MONTH-LEN                                       
102600     ELSE                                                                 
102700         MOVE 2 TO WS-ACC-MONTH-LEN.                                      
102800     IF WS-ACC-DAY-EDIT (1:1) = SPACE                                     
102900         MOVE 1 TO WS-ACC-DAY-LEN                                         
103000     ELSE                                                                 
103100         MOVE 2 TO WS-ACC-DAY-LEN.                                        
103200     STRING WS-ACC-MONTH-EDIT (3 - WS-ACC-MONTH-LEN:                      
103300                                WS-ACC-MONTH-LEN)                         
103400                                       DELIMITED BY SIZE                  
103500            "/"                       DELIMITED BY SIZE                   
103600            WS-ACC-DAY-EDIT (3 - WS-ACC-DAY-LEN:                          
103700                              WS-ACC-DAY-LEN)                             
103800                                       DELIMITED BY SIZE                  
103900            "/"                       DELIMITED BY SIZE                   
104000            WS-ACC-YEAR-2-DIGIT        DELIMITED BY SIZE                  
104100         INTO WS-ACC-DATE-TEXT.                                           
104200                                                                          
104300*    FOUR COLUMNS, EACH PUT THROUGH THE GENERIC QUOTER                    
104400*    (6300) BEFORE BEING APPENDED - THE QUOTER DOES NOT KNOW              
104500*    OR CARE WHICH COLUMN IT IS QUOTING, SO THE SAME                      
104600*    ROUTINE SERVES SUBJECT, FROM, TO AND THE DATE TEXT.                  
104700 6140-BUILD-ACCEPTED-CSV-LINE.                                            
104800     MOVE SPACE TO WS-ACC-CSV-LINE.                                       
104900     MOVE 0 TO WS-ACC-LINE-LEN.                                           
105000     MOVE WKS-SUBJECT TO WS-CSV-IN-FIELD.                                 
105100     MOVE 100 TO WS-CSV-IN-LEN.                                           
105200     PERFORM 6300-QUOTE-CSV-FIELD.                                        
105300     PERFORM 6150-APPEND-ACC-FIELD.                                       
105400     MOVE WKS-FROM TO WS-CSV-IN-FIELD.                                    
105500     MOVE 80 TO WS-CSV-IN-LEN.                                            
105600     PERFORM 6300-QUOTE-CSV-FIELD.                                        
105700     PERFORM 6150-APPEND-ACC-FIELD.                                       
105800     MOVE WKS-TO TO WS-CSV-IN-FIELD.                                      
105900     MOVE 80 TO WS-CSV-IN-LEN.                                            
106000     PERFORM 6300-QUOTE-CSV-FIELD.                                        
106100     PERFORM 6150-APPEND-ACC-FIELD.                                       
106200     MOVE WS-ACC-DATE-TEXT TO WS-CSV-IN-FIELD.                            
106300     MOVE 8 TO WS-CSV-IN-LEN.                                             
106400     PERFORM 6300-QUOTE-CSV-FIELD.                                        
106500     PERFORM 6160-APPEND-LAST-ACC-FIELD.                                  
106600                                                                          
106700*    APPENDS ONE ALREADY-QUOTED FIELD PLUS A TRAILING COMMA -             
106800*    A ZERO-LENGTH FIELD (EMPTY COLUMN) STILL GETS ITS COMMA              
106900*    SO THE COLUMN COUNT STAYS RIGHT EVEN WHEN THE VALUE IS               
107000*    BLANK.                                                               
107100 6150-APPEND-ACC-FIELD.                                                   
107200     IF WS-CSV-OUT-LEN > 0                                                
107300         MOVE WS-CSV-OUT-FIELD (1:WS-CSV-OUT-LEN)                         
107400             TO WS-ACC-CSV-LINE (WS-ACC-LINE-LEN + 1:                     
107500                                  WS-CSV-OUT-LEN)                         
107600         ADD WS-CSV-OUT-LEN TO WS-ACC-LINE-LEN.                           
107700     ADD 1 TO WS-ACC-LINE-LEN.                                            
107800     MOVE "," TO WS-ACC-CSV-LINE (WS-ACC-LINE-LEN:1).                     
107900                                                                          
108000*    SAME AS 6150 ABOVE BUT FOR THE LAST COLUMN ON THE LINE               
108100*    - NO TRAILING COMMA, SINCE THERE IS NO COLUMN AFTER IT.              
108200 6160-APPEND-LAST-ACC-FIELD.                                              
108300     IF WS-CSV-OUT-LEN > 0                                                
108400         MOVE WS-CSV-OUT-FIELD (1:WS-CSV-OUT-LEN)                         
108500             TO WS-ACC-CSV-LINE (WS-ACC-LINE-LEN + 1:                     
108600                                  WS-CSV-OUT-LEN)                         
108700         ADD WS-CSV-OUT-LEN TO WS-ACC-LINE-LEN.                           
108800                                                                          
108900*    SAME PLUMBING AS 6100 ABOVE - ITS OWN HEADER LINE, ITS               
109000*    OWN SORTED WORK FILE, ITS OWN READ-AHEAD LOOP.  KEPT                 
109100*    SEPARATE FROM THE ACCEPTED SIDE RATHER THAN SHARED                   
109200*    BECAUSE THE REJECTED CSV HAS TWO EXTRA COLUMNS (FILTER               
109300*    REASON AND FILTER VALUE) THAT THE ACCEPTED SIDE NEVER                
109400*    CARRIES.                                                             
109500 6200-FORMAT-REJECTED-SET.                                                
109600     OPEN INPUT WORK-REJ-SRT-FILE.                                        
109700     OPEN OUTPUT REJECTED-FILE.                                           
109800     MOVE "Subject,From,To,DateTime,Filter Reason,Filter Value"           
109900         TO REJECTED-RECORD.                                              
110000     WRITE REJECTED-RECORD.                                               
110100     SET WS-SRT-NOT-AT-END TO TRUE.                                       
110200     PERFORM 6210-READ-REJECTED-SORTED.                                   
110300     PERFORM 6220-WRITE-ONE-REJECTED-LINE                                 
110400         UNTIL WS-SRT-AT-END.                                             
110500     CLOSE WORK-REJ-SRT-FILE.                                             
110600     CLOSE REJECTED-FILE.                                                 
110700                                                                          
110800 6210-READ-REJECTED-SORTED.                                               
110900     READ WORK-REJ-SRT-FILE                                               
111000         AT END SET WS-SRT-AT-END TO TRUE.                                
111100                                                                          
111200*    NO DATE RE-EDIT HERE LIKE 6130 ON THE ACCEPTED SIDE -                
111300*    WRS-DATE-TIME-TEXT WAS ALREADY BUILT AS HUMAN-READABLE               
111400*    TEXT WHEN THE WORK RECORD WAS WRITTEN IN 4200, SINCE A               
111500*    REJECTED MESSAGE MAY HAVE NO PARSEABLE DATE AT ALL.                  
111600 6220-WRITE-ONE-REJECTED-LINE.                                            
111700     PERFORM 6230-BUILD-REJECTED-CSV-LINE.                                
111800     MOVE WS-REJ-CSV-LINE TO REJECTED-RECORD.                             
111900     WRITE REJECTED-RECORD.                                               
112000     ADD 1 TO WS-REJECTED-COUNT.                                          
112100     PERFORM 6210-READ-REJECTED-SORTED.                                   
112200                                                                          
112300*    SIX COLUMNS - SUBJECT, FROM, TO, DATE-TIME TEXT, THEN                
112400*    THE FILTER REASON AND VALUE THAT 5000-CLASSIFY-MESSAGE               
112500*    RECORDED AT REJECT TIME, SO THE LEGAL OFFICE CAN SEE                 
112600*    WHY EACH MESSAGE WAS DROPPED WITHOUT RE-RUNNING THE                  
112700*    EXTRACT.                                                             
112800 6230-BUILD-REJECTED-CSV-LINE.                                            
112900     MOVE SPACE TO WS-REJ-CSV-LINE.                                       
113000     MOVE 0 TO WS-REJ-LINE-LEN.                                           
113100     MOVE WRS-SUBJECT TO WS-CSV-IN-FIELD.                                 
113200     MOVE 100 TO WS-CSV-IN-LEN.                                           
113300     PERFORM 6300-QUOTE-CSV-FIELD.                                        
113400     PERFORM 6250-APPEND-REJ-FIELD.                                       
113500     MOVE WRS-FROM TO WS-CSV-IN-FIELD.                                    
113600     MOVE 80 TO WS-CSV-IN-LEN.                                            
113700     PERFORM 6300-QUOTE-CSV-FIELD.                                        
113800     PERFORM 6250-APPEND-REJ-FIELD.                                       
113900     MOVE WRS-TO TO WS-CSV-IN-FIELD.                                      
114000     MOVE 80 TO WS-CSV-IN-LEN.                                            
114100     PERFORM 6300-QUOTE-CSV-FIELD.                                        
114200     PERFORM 6250-APPEND-REJ-FIELD.                                       
114300     MOVE WRS-DATE-TIME-TEXT TO WS-CSV-IN-FIELD.                          
114400     MOVE 19 TO WS-CSV-IN-LEN.                                            
114500     PERFORM 6300-QUOTE-CSV-FIELD.                                        
114600     PERFORM 6250-APPEND-REJ-FIELD.                                       
114700     MOVE WRS-REASON TO WS-CSV-IN-FIELD.                                  
114800     MOVE 40 TO WS-CSV-IN-LEN.                                            
114900     PERFORM 6300-QUOTE-CSV-FIELD.                                        
115000     PERFORM 6250-APPEND-REJ-FIELD.                                       
115100     MOVE WRS-VALUE TO WS-CSV-IN-FIELD.                                   
115200     MOVE 60 TO WS-CSV-IN-LEN.                                            
115300     PERFORM 6300-QUOTE-CSV-FIELD.                                        
115400     PERFORM 6260-APPEND-LAST-REJ-FIELD.                                  
115500                                                                          
115600*    SAME APPEND-PLUS-COMMA PATTERN AS 6150 ON THE ACCEPTED               
115700*    SIDE, AGAINST THE REJECTED LINE/LENGTH FIELDS INSTEAD.               
115800 6250-APPEND-REJ-FIELD.                                                   
115900     IF WS-CSV-OUT-LEN > 0                                                
116000         MOVE WS-CSV-OUT-FIELD (1:WS-CSV-OUT-LEN)                         
116100             TO WS-REJ-CSV-LINE (WS-REJ-LINE-LEN + 1:                     
116200                                  WS-CSV-OUT-LEN)                         
116300         ADD WS-CSV-OUT-LEN TO WS-REJ-LINE-LEN.                           
116400     ADD 1 TO WS-REJ-LINE-LEN.                                            
116500     MOVE "," TO WS-REJ-CSV-LINE (WS-REJ-LINE-LEN:1).                     
116600                                                                          
116700*    LAST COLUMN ON THE REJECTED LINE (FILTER VALUE) - NO                 
116800*    TRAILING COMMA, SAME AS 6160 ON THE ACCEPTED SIDE.                   
116900 6260-APPEND-LAST-REJ-FIELD.                                              
117000     IF WS-CSV-OUT-LEN > 0                                                
117100         MOVE WS-CSV-OUT-FIELD (1:WS-CSV-OUT-LEN)                         
117200             TO WS-REJ-CSV-LINE (WS-REJ-LINE-LEN + 1:                     
117300                                  WS-CSV-OUT-LEN)                         
117400         ADD WS-CSV-OUT-LEN TO WS-REJ-LINE-LEN.                           
117500                                                                          
117600*--------------------------------                                         
117700* GENERIC CSV-FIELD QUOTER - TRIM TRAILING SPACE, DOUBLE                  
117800* ANY EMBEDDED QUOTE, WRAP IN QUOTES IF A COMMA OR QUOTE                  
117900* IS PRESENT.  CALLER SETS WS-CSV-IN-FIELD/WS-CSV-IN-LEN.                 
118000*--------------------------------                                         
118100*    THREE STEPS, EACH FEEDING THE NEXT - TRIM OFF TRAILING               
118200*    BLANKS SO A SHORT VALUE IN A WIDE FIXED FIELD DOESN'T                
118300*    EXPORT AS A COLUMN FULL OF SPACES, DECIDE WHETHER THE                
118400*    TRIMMED VALUE NEEDS WRAPPING IN QUOTES, THEN BUILD THE               
118500*    FINAL OUTPUT FIELD.  SHARED ACROSS EVERY COLUMN ON                   
118600*    BOTH THE ACCEPTED AND REJECTED CSV LINES, PLUS THE                   
118700*    ADDRESS/KEYWORD TRIMMING IN 5415 AND 5446 ABOVE.                     
118800 6300-QUOTE-CSV-FIELD.                                                    
118900     PERFORM 6310-TRIM-TRAILING-SPACES.                                   
119000     PERFORM 6320-CHECK-NEEDS-QUOTES.                                     
119100     PERFORM 6330-BUILD-QUOTED-FIELD.                                     
119200                                                                          
119300*    WALKS BACKWARDS FROM THE END OF WS-CSV-IN-FIELD UNTIL A              
119400*    NON-SPACE BYTE IS FOUND (OR THE FIELD IS ALL SPACES),                
119500*    THEN LEAVES THE TRIMMED LENGTH IN WS-CSV-IN-LEN FOR                  
119600*    WHOEVER CALLED THIS PARAGRAPH.                                       
119700 6310-TRIM-TRAILING-SPACES.                                               
119800     MOVE WS-CSV-IN-LEN TO WS-CSV-SUB.                                    
119900     PERFORM 6311-BACK-UP-ONE                                             
120000         UNTIL WS-CSV-SUB = 0                                             
120100            OR WS-CSV-IN-FIELD (WS-CSV-SUB:1) NOT = SPACE.                
120200     MOVE WS-CSV-SUB TO WS-CSV-IN-LEN.                                    
120300                                                                          
120400 6311-BACK-UP-ONE.                                                        
120500     SUBTRACT 1 FROM WS-CSV-SUB.                                          
120600                                                                          
120700*    A FIELD NEEDS QUOTES IF IT CONTAINS A COMMA (WOULD                   
120800*    SPLIT THE COLUMN), A DOUBLE QUOTE (HAS TO BE ESCAPED                 
120900*    BY DOUBLING IT - SEE 6334 BELOW), OR A CR/LF BYTE (THE               
121000*    MAILBOX DUMP CAN WRAP A HEADER MID-LINE AND LEAVE A                  
121100*    STRAY LINE-BREAK CHARACTER BEHIND - REQ CLG-061).  THE               
121200*    FOUR INSPECTS SHORT-CIRCUIT ON THE FIRST ONE THAT FINDS              
121300*    SOMETHING, SINCE ONE HIT IS ALL IT TAKES TO QUOTE.                   
121400 6320-CHECK-NEEDS-QUOTES.                                                 
121500*    QUOTE ON AN EMBEDDED COMMA, DOUBLE QUOTE, OR LINE-BREAK              
121600*    BYTE (CR OR LF) - REQ CLG-061.                                       
121700     MOVE "N" TO WS-CSV-NEEDS-QUOTES-SWITCH.                              
121800     IF WS-CSV-IN-LEN > 0                                                 
121900         MOVE 0 TO WS-CSV-SUB                                             
122000         INSPECT WS-CSV-IN-FIELD (1:WS-CSV-IN-LEN)                        
122100             TALLYING WS-CSV-SUB FOR ALL ","                              
122200         IF WS-CSV-SUB = 0                                                
122300             INSPECT WS-CSV-IN-FIELD (1:WS-CSV-IN-LEN)                    
122400                 TALLYING WS-CSV-SUB FOR ALL '"'.                         
122500         IF WS-CSV-SUB = 0                                                
122600             INSPECT WS-CSV-IN-FIELD (1:WS-CSV-IN-LEN)                    
122700                 TALLYING WS-CSV-SUB FOR ALL WS-CSV-CR-CHAR.              
122800         IF WS-CSV-SUB = 0                                                
122900             INSPECT WS-CSV-IN-FIELD (1:WS-CSV-IN-LEN)                    
123000                 TALLYING WS-CSV-SUB FOR ALL WS-CSV-LF-CHAR.              
123100         IF WS-CSV-SUB > 0                                                
123200             MOVE "Y" TO WS-CSV-NEEDS-QUOTES-SWITCH.                      
123300                                                                          
123400*    OPEN QUOTE (IF NEEDED), THEN EVERY INPUT CHARACTER                   
123500*    THROUGH 6334 ONE AT A TIME, THEN CLOSE QUOTE (IF                     
123600*    NEEDED).  A ZERO-LENGTH INPUT FIELD SKIPS THE COPY LOOP              
123700*    ENTIRELY AND COMES OUT AS AN EMPTY, UNQUOTED COLUMN.                 
123800 6330-BUILD-QUOTED-FIELD.                                                 
123900     MOVE SPACE TO WS-CSV-OUT-FIELD.                                      
124000     MOVE 0 TO WS-CSV-OUT-LEN.                                            
124100     IF WS-CSV-NEEDS-QUOTES                                               
124200         PERFORM 6332-APPEND-OPEN-QUOTE.                                  
124300     MOVE 1 TO WS-CSV-SUB.                                                
124400     PERFORM 6334-COPY-ONE-CHARACTER                                      
124500         UNTIL WS-CSV-SUB > WS-CSV-IN-LEN.                                
124600     IF WS-CSV-NEEDS-QUOTES                                               
124700         PERFORM 6336-APPEND-CLOSE-QUOTE.                                 
124800                                                                          
124900 6332-APPEND-OPEN-QUOTE.                                                  
125000     ADD 1 TO WS-CSV-OUT-LEN.                                             
125100     MOVE '"' TO WS-CSV-OUT-FIELD (WS-CSV-OUT-LEN:1).                     
125200                                                                          
125300*    COPIES ONE BYTE STRAIGHT THROUGH, EXCEPT A DOUBLE QUOTE              
125400*    COMES OUT DOUBLED (THE STANDARD CSV ESCAPE FOR A QUOTE               
125500*    CHARACTER INSIDE A QUOTED FIELD) - THIS IS WHY THE                   
125600*    OUTPUT LENGTH CAN GROW FASTER THAN THE INPUT SUBSCRIPT.              
125700 6334-COPY-ONE-CHARACTER.                                                 
125800     ADD 1 TO WS-CSV-OUT-LEN.                                             
125900     MOVE WS-CSV-IN-FIELD (WS-CSV-SUB:1)                                  
126000         TO WS-CSV-OUT-FIELD (WS-CSV-OUT-LEN:1).                          
126100     IF WS-CSV-IN-FIELD (WS-CSV-SUB:1) = '"'                              
126200         ADD 1 TO WS-CSV-OUT-LEN                                          
126300         MOVE '"' TO WS-CSV-OUT-FIELD (WS-CSV-OUT-LEN:1).                 
126400     ADD 1 TO WS-CSV-SUB.                                                 
126500                                                                          
126600 6336-APPEND-CLOSE-QUOTE.                                                 
126700     ADD 1 TO WS-CSV-OUT-LEN.                                             
126800     MOVE '"' TO WS-CSV-OUT-FIELD (WS-CSV-OUT-LEN:1).                     
126900                                                                          
127000     COPY "clgpldat.cbl".                                                 
