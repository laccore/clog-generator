000100*---------------------------------------------------------------          
000200* CLGSLEML - SELECT FOR THE SENDER-ADDRESS IGNORE LIST.                   
000300* ONE ADDRESS PER LINE, LINE-SEQUENTIAL TEXT.                             
000400*---------------------------------------------------------------          
000500* 1986-11-05 RSW  ORIGINAL CODING - REQ CLG-001                   CLGSLEML
000600*---------------------------------------------------------------          
000700     SELECT IGNORE-EMAIL-FILE ASSIGN TO IGNEMAIL                          
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS WS-EML-STATUS.                                    
