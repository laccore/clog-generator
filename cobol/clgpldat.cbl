000100*---------------------------------------------------------------          
000200* CLGPLDAT - PROCEDURE DIVISION LIBRARY - MAIL HEADER DATE                
000300* PARSER.  COPY'D INTO CLGEXT01's PROCEDURE DIVISION.  TRIES              
000400* THE EIGHT ACCEPTED DATE SHAPES IN THE ORDER THE BUSINESS                
000500* RULE CALLS FOR THEM; SHAPES 1-7 SHARE ONE GRAMMAR (WEEKDAY,             
000600* COMMA, ZONE AND SECONDS ARE ALL OPTIONAL) SO ONE SCAN COVERS            
000700* THEM, SHAPE 8 (NUMERIC MM/D/YY DATE) GETS ITS OWN SCAN.                 
000800*---------------------------------------------------------------          
000900* 1987-02-18 RSW  ORIGINAL CODING - REQ CLG-009                   CLGPLDAT
001000* 1992-07-02 RSW  ADDED SHAPE-8 NUMERIC DATE SCAN FOR THE NEW     CLGPLDAT
001100*                 NUMERIC-DATE FEED FORMAT - REQ CLG-031          CLGPLDAT
001200* 1999-01-08 TMH  Y2K REVIEW - 2-DIGIT YEAR ON SHAPE 8 MAPPED     CLGPLDAT
001300*                 TO 2000-2099, NOT 1900-1999 - REQ Y2K-0077      CLGPLDAT
001400* 2001-04-02 RSW  ADDED THE WEIGHTED DATE-TIME KEY FOR THE        CLGPLDAT
001500*                 ACCEPTED/REJECTED SORT IN CLGEXT01 - REQ        CLGPLDAT
001600*                 CLG-052                                         CLGPLDAT
001700* 2004-02-11 DLK  REVIEWED AGAINST THE NEW CR/LF CSV-QUOTING      CLGPLDAT
001800*                 FIX IN CLGEXT01 - NO CHANGE NEEDED HERE, THE    CLGPLDAT
001900*                 DATE TEXT THIS LIBRARY BUILDS NEVER CARRIES     CLGPLDAT
002000*                 A LINE-BREAK BYTE - REQ CLG-061                 CLGPLDAT
002100*---------------------------------------------------------------          
002200*    ENTRY POINT - CLEAR ALL DATE/TIME FIELDS AND WS-PARSE-OK             
002300*    BEFORE TRYING EACH SHAPE IN TURN, SO A FAILED SHAPE NEVER            
002400*    LEAVES A PARTIAL RESULT BEHIND FOR THE NEXT ONE TO TRIP              
002500*    OVER.  D-VALID IS THE FLAG CLGEXT01 TESTS TO DECIDE                  
002600*    ACCEPT VS. REJECT.                                                   
002700 7000-PARSE-DATE-STRING.                                                  
002800     MOVE MSG-DATE-STR TO PD-DATE-STRING.                                 
002900     MOVE "N" TO PD-PARSE-OK-SWITCH.                                      
003000     MOVE ZEROES TO D-YEAR D-MONTH D-DAY D-HOUR D-MIN D-SEC.              
003100     MOVE 0 TO D-VALID.                                                   
003200                                                                          
003300*    TRY THE NAMED-MONTH GRAMMAR (SHAPES 1-7) FIRST - IT                  
003400*    COVERS THE BULK OF THE MAILBOX TRAFFIC.  ONLY FALL BACK              
003500*    TO THE NUMERIC SHAPE (8) WHEN IT FAILS.                              
003600     PERFORM 7100-TRY-NAMED-MONTH-SHAPE.                                  
003700     IF PD-PARSE-FAILED                                                   
003800         PERFORM 7800-TRY-NUMERIC-SHAPE.                                  
003900                                                                          
004000     IF PD-PARSE-OK                                                       
004100         MOVE 1 TO D-VALID                                                
004200     ELSE                                                                 
004300         MOVE 0 TO D-VALID.                                               
004400                                                                          
004500     PERFORM 7880-BUILD-DATE-TIME-KEY.                                    
004600                                                                          
004700     GO TO 7900-PARSE-DATE-EXIT.                                          
004800                                                                          
004900*-----------------------------------------------------------              
005000* WEIGHTED SORT KEY - ZERO WHEN THE PARSE FAILED SO AN                    
005100* UNPARSEABLE DATE SORTS TO THE FRONT OF THE REJECTED SET.                
005200*-----------------------------------------------------------              
005300*    PDK-YEAR THRU PDK-SEC ARE THE SUBORDINATE FIELDS OF                  
005400*    PD-DATE-TIME-KEY IN CLGWSDAT - MOVING EACH PART IN                   
005500*    PLACE BUILDS THE FULL YYYYMMDDHHMMSS WEIGHT IN ONE PASS.             
005600 7880-BUILD-DATE-TIME-KEY.                                                
005700     IF D-VALID = 1                                                       
005800         MOVE D-YEAR  TO PDK-YEAR                                         
005900         MOVE D-MONTH TO PDK-MONTH                                        
006000         MOVE D-DAY   TO PDK-DAY                                          
006100         MOVE D-HOUR  TO PDK-HOUR                                         
006200         MOVE D-MIN   TO PDK-MIN                                          
006300         MOVE D-SEC   TO PDK-SEC                                          
006400     ELSE                                                                 
006500         MOVE 0 TO PD-DATE-TIME-KEY.                                      
006600                                                                          
006700*-----------------------------------------------------------              
006800* SHAPES 1 THRU 7 - "[WWW,] D MON YYYY H:MM[:SS] [ZONE]"                  
006900*-----------------------------------------------------------              
007000*    STRIP AN OPTIONAL LEADING WEEKDAY, THEN SPLIT THE REST               
007100*    OF THE STRING ON RUNS OF SPACE INTO FIVE TOKENS - DAY,               
007200*    MONTH NAME, YEAR, TIME-OF-DAY AND ZONE.  A MISSING ZONE              
007300*    OR SECONDS FIELD JUST LEAVES ITS TOKEN BLANK.                        
007400 7100-TRY-NAMED-MONTH-SHAPE.                                              
007500*    WORK ON A COPY - PD-DATE-STRING STAYS UNTOUCHED IN CASE              
007600*    THIS SHAPE FAILS AND 7800 NEEDS THE ORIGINAL TEXT.                   
007700     MOVE PD-DATE-STRING TO PD-WORK-STRING.                               
007800     PERFORM 7110-STRIP-LEADING-WEEKDAY.                                  
007900                                                                          
008000     MOVE SPACE TO PD-TOK-DAY PD-TOK-MONTH PD-TOK-YEAR                    
008100                   PD-TOK-TIME PD-TOK-ZONE.                               
008200                                                                          
008300*    DELIMITED BY ALL SPACE COLLAPSES RUNS OF BLANKS INTO ONE             
008400*    DELIMITER, WHICH IS WHY A SINGLE OR A DOUBLE SPACE                   
008500*    BETWEEN TOKENS BOTH PARSE THE SAME WAY.                              
008600     UNSTRING PD-WORK-STRING DELIMITED BY ALL SPACE                       
008700         INTO PD-TOK-DAY PD-TOK-MONTH PD-TOK-YEAR                         
008800              PD-TOK-TIME PD-TOK-ZONE.                                    
008900                                                                          
009000     PERFORM 7150-VALIDATE-NAMED-MONTH-TOKENS.                            
009100                                                                          
009200 7110-STRIP-LEADING-WEEKDAY.                                              
009300*    IF THE FIRST NON-SPACE TOKEN IS THREE LETTERS FOLLOWED BY            
009400*    A COMMA OR A SPACE AND IS NOT ITSELF THE DAY NUMBER, IT IS           
009500*    THE WEEKDAY - DISCARD IT AND ANY COMMA THAT FOLLOWS.                 
009600*    A NUMERIC FIRST CHARACTER MEANS THE STRING ALREADY STARTS            
009700*    WITH THE DAY NUMBER, SO THERE IS NO WEEKDAY TO STRIP.                
009800     IF PD-WORK-STRING(1:1) IS NOT NUMERIC                                
009900         MOVE 1 TO PD-SCAN-SUB                                            
010000         UNSTRING PD-WORK-STRING DELIMITED BY "," OR " "                  
010100             INTO PD-TOK-DAY                                              
010200             WITH POINTER PD-SCAN-SUB                                     
010300         MOVE PD-WORK-STRING(PD-SCAN-SUB:) TO PD-WORK-STRING              
010400         PERFORM 7120-TRIM-LEADING-SPACE.                                 
010500                                                                          
010600*    SHARED BY BOTH THE NAMED-MONTH AND NUMERIC SCANS -                   
010700*    UNSTRING LEAVES THE REMAINDER STARTING AT COLUMN 1                   
010800*    ONLY IF THE DELIMITER WAS THE FIRST CHARACTER, SO THE                
010900*    LEADING SPACES LEFT BY THE WEEKDAY STRIP HAVE TO BE                  
011000*    TRIMMED BY HAND HERE.                                                
011100 7120-TRIM-LEADING-SPACE.                                                 
011200     INSPECT PD-WORK-STRING TALLYING PD-WORK-LENGTH                       
011300         FOR LEADING SPACE.                                               
011400     IF PD-WORK-LENGTH > 0                                                
011500         MOVE PD-WORK-STRING(PD-WORK-LENGTH + 1:) TO                      
011600             PD-WORK-STRING.                                              
011700                                                                          
011800*    DAY MUST BE 1-31 AND THE MONTH NAME MUST BE ONE OF THE               
011900*    TWELVE TABLE ENTRIES BEFORE THE TIME-OF-DAY IS EVEN                  
012000*    LOOKED AT - NO SENSE SPLITTING A TIME STRING THAT WILL               
012100*    NEVER BE USED.                                                       
012200 7150-VALIDATE-NAMED-MONTH-TOKENS.                                        
012300     MOVE "N" TO PD-PARSE-OK-SWITCH.                                      
012400     IF PD-TOK-DAY IS NUMERIC AND PD-TOK-DAY > 0                          
012500                              AND PD-TOK-DAY < 32                         
012600         PERFORM 7160-LOOKUP-MONTH-NAME                                   
012700*    YEAR IS CHECKED NUMERIC ONLY - NO RANGE TEST, SINCE THE              
012800*    5300-CHECK-YEAR PARAGRAPH BACK IN CLGEXT01 IS WHAT                   
012900*    DECIDES WHETHER THE YEAR MATCHES THE OPERATOR'S TARGET.              
013000         IF PD-MONTH-FOUND                                                
013100             IF PD-TOK-YEAR IS NUMERIC                                    
013200                 PERFORM 7170-SPLIT-TIME-OF-DAY                           
013300*    ONLY STORE THE DAY/MONTH/YEAR ONCE THE TIME-OF-DAY HAS               
013400*    ALSO CHECKED OUT - A MESSAGE WITH A GOOD DATE BUT A                  
013500*    GARBLED TIME IS STILL A FAILED PARSE.                                
013600                 IF PD-PARSE-OK                                           
013700                     MOVE PD-TOK-DAY     TO D-DAY                         
013800                     MOVE PD-MONTH-NUMBER TO D-MONTH                      
013900                     MOVE PD-TOK-YEAR    TO D-YEAR.                       
014000                                                                          
014100*    TABLE SEARCH AGAINST THE 12-ENTRY MONTH-NAME TABLE IN                
014200*    CLGWSDAT.  PD-MONTH-NUMBER PICKS UP THE SUBSCRIPT ON A               
014300*    HIT SO THE CALLER NEVER HAS TO KNOW THE TABLE LAYOUT.                
014400 7160-LOOKUP-MONTH-NAME.                                                  
014500*    PD-TOK-MONTH ARRIVES UPPER-CASE OR MIXED-CASE FROM THE               
014600*    FEED - THE TABLE IN CLGWSDAT CARRIES ALL TWELVE NAMES IN             
014700*    UPPER CASE, SO A LOWER-CASE MONTH NAME SIMPLY MISSES.                
014800     SET PD-MONTH-NOT-FOUND TO TRUE.                                      
014900     SET PD-MONTH-IDX TO 1.                                               
015000     SEARCH PD-MONTH-ENTRY                                                
015100         AT END SET PD-MONTH-NOT-FOUND TO TRUE                            
015200         WHEN PD-MONTH-ENTRY (PD-MONTH-IDX) = PD-TOK-MONTH                
015300             SET PD-MONTH-FOUND TO TRUE                                   
015400             SET PD-MONTH-NUMBER TO PD-MONTH-IDX.                         
015500                                                                          
015600*    SPLIT "H:MM[:SS]" ON THE COLON.  A MISSING SECONDS                   
015700*    TOKEN DEFAULTS TO ZERO RATHER THAN FAILING THE PARSE -               
015800*    NOT EVERY MAIL CLIENT IN THE FEED SENDS SECONDS.                     
015900 7170-SPLIT-TIME-OF-DAY.                                                  
016000*    DEFAULT TO FAILED UNTIL ALL THREE PIECES CHECK OUT BELOW             
016100*    - SAME PATTERN AS 7150 AND 7800, KEPT CONSISTENT SO A                
016200*    MAINTAINER READING ONE RECOGNIZES THE OTHERS.                        
016300     MOVE "N" TO PD-PARSE-OK-SWITCH.                                      
016400     MOVE SPACE TO PD-TOK-HOUR PD-TOK-MINUTE PD-TOK-SECOND.               
016500     UNSTRING PD-TOK-TIME DELIMITED BY ":"                                
016600         INTO PD-TOK-HOUR PD-TOK-MINUTE PD-TOK-SECOND.                    
016700*    SECONDS IS THE ONE OPTIONAL PIECE OF THE TIME TOKEN -                
016800*    A BLANK THIRD FIELD MEANS THE FEED LEFT IT OFF, NOT                  
016900*    THAT THE PARSE FAILED.                                               
017000     IF PD-TOK-SECOND = SPACE                                             
017100         MOVE ZERO TO PD-TOK-SECOND.                                      
017200     IF PD-TOK-HOUR IS NUMERIC AND PD-TOK-HOUR < 24                       
017300         IF PD-TOK-MINUTE IS NUMERIC AND PD-TOK-MINUTE < 60               
017400             IF PD-TOK-SECOND IS NUMERIC AND PD-TOK-SECOND < 60           
017500                 MOVE PD-TOK-HOUR    TO D-HOUR                            
017600                 MOVE PD-TOK-MINUTE  TO D-MIN                             
017700                 MOVE PD-TOK-SECOND  TO D-SEC                             
017800                 MOVE "Y" TO PD-PARSE-OK-SWITCH.                          
017900                                                                          
018000*-----------------------------------------------------------              
018100* SHAPE 8 - "MM/D/YY, H:MM..." - TRAILING TEXT IS IGNORED.                
018200*-----------------------------------------------------------              
018300*    ONLY REACHED WHEN THE NAMED-MONTH SCAN ABOVE FAILED.                 
018400*    SPLIT ON THE SLASHES FIRST - MONTH 1-12 AND DAY 1-31                 
018500*    MUST BOTH CHECK OUT BEFORE THE YEAR/TIME REMAINDER IS                
018600*    EVEN LOOKED AT, SAME SHORT-CIRCUIT IDEA AS 7150 ABOVE.               
018700 7800-TRY-NUMERIC-SHAPE.                                                  
018800     MOVE "N" TO PD-PARSE-OK-SWITCH.                                      
018900     MOVE SPACE TO PD-TOK-NUM-MONTH PD-TOK-NUM-DAY                        
019000                   PD-TOK-NUM-YEAR-REST.                                  
019100                                                                          
019200     UNSTRING PD-DATE-STRING DELIMITED BY "/"                             
019300         INTO PD-TOK-NUM-MONTH PD-TOK-NUM-DAY                             
019400              PD-TOK-NUM-YEAR-REST.                                       
019500                                                                          
019600*    MONTH AND DAY ARE RANGE-CHECKED HERE BECAUSE UNSTRING                
019700*    WILL HAPPILY HAND BACK GARBAGE ON A SLASH-COUNT THAT                 
019800*    DOESN'T MATCH THIS SHAPE - BETTER TO FAIL THE PARSE THAN             
019900*    FEED AN OUT-OF-RANGE MONTH OR DAY DOWNSTREAM.                        
020000     IF PD-TOK-NUM-MONTH IS NUMERIC AND PD-TOK-NUM-MONTH > 0              
020100                                   AND PD-TOK-NUM-MONTH < 13              
020200         IF PD-TOK-NUM-DAY IS NUMERIC AND PD-TOK-NUM-DAY > 0              
020300                                      AND PD-TOK-NUM-DAY < 32             
020400             PERFORM 7850-SPLIT-NUMERIC-YEAR-AND-TIME.                    
020500                                                                          
020600*    THE REMAINDER AFTER THE SECOND SLASH IS "YY, H:MM..." -              
020700*    SPLIT IT ON THE COMMA (OR A BARE SPACE IF THE FEED                   
020800*    LEFT THE COMMA OUT) TO PULL OFF THE TWO-DIGIT YEAR.                  
020900 7850-SPLIT-NUMERIC-YEAR-AND-TIME.                                        
021000     MOVE SPACE TO PD-TOK-NUM-YEAR PD-TOK-NUM-TIME-REST.                  
021100     UNSTRING PD-TOK-NUM-YEAR-REST DELIMITED BY "," OR " "                
021200         INTO PD-TOK-NUM-YEAR PD-TOK-NUM-TIME-REST.                       
021300                                                                          
021400*    A NON-NUMERIC YEAR HERE MEANS THE STRING WASN'T REALLY               
021500*    SHAPE 8 AFTER ALL - FALL OUT WITHOUT TOUCHING D-YEAR.                
021600     IF PD-TOK-NUM-YEAR IS NUMERIC                                        
021700         PERFORM 7860-SPLIT-NUMERIC-TIME.                                 
021800                                                                          
021900*    TRIM THE LEADING SPACE THE COMMA SPLIT LEAVES BEHIND,                
022000*    THEN SPLIT "H:MM" ON EITHER A COLON OR A SPACE - THE                 
022100*    FEED HAS BEEN SEEN TO USE BOTH OVER THE YEARS.                       
022200 7860-SPLIT-NUMERIC-TIME.                                                 
022300     MOVE SPACE TO PD-TOK-NUM-HOUR PD-TOK-NUM-MINUTE.                     
022400     MOVE PD-TOK-NUM-TIME-REST TO PD-WORK-STRING.                         
022500     PERFORM 7120-TRIM-LEADING-SPACE.                                     
022600     MOVE PD-WORK-STRING TO PD-TOK-NUM-TIME-REST.                         
022700     UNSTRING PD-TOK-NUM-TIME-REST DELIMITED BY ":" OR " "                
022800         INTO PD-TOK-NUM-HOUR PD-TOK-NUM-MINUTE.                          
022900                                                                          
023000*    LIKE THE NAMED-MONTH SHAPE, NOTHING GETS STORED INTO THE             
023100*    D- FIELDS UNTIL HOUR AND MINUTE HAVE BOTH CHECKED OUT.               
023200     IF PD-TOK-NUM-HOUR IS NUMERIC AND PD-TOK-NUM-HOUR < 24               
023300         IF PD-TOK-NUM-MINUTE IS NUMERIC AND                              
023400                         PD-TOK-NUM-MINUTE < 60                           
023500             MOVE PD-TOK-NUM-DAY   TO D-DAY                               
023600             MOVE PD-TOK-NUM-MONTH TO D-MONTH                             
023700             MOVE PD-TOK-NUM-HOUR  TO D-HOUR                              
023800             MOVE PD-TOK-NUM-MINUTE TO D-MIN                              
023900             MOVE ZERO TO D-SEC                                           
024000             PERFORM 7870-EXPAND-TWO-DIGIT-YEAR                           
024100             MOVE "Y" TO PD-PARSE-OK-SWITCH.                              
024200                                                                          
024300*    SHAPE-8 YEARS ARE ALWAYS 2-DIGIT - PER THE 1999-01-08                
024400*    Y2K REVIEW THEY MAP TO 2000-2099, NEVER 1900-1999, SINCE             
024500*    THIS FEED FORMAT DID NOT EXIST BEFORE 1992.                          
024600 7870-EXPAND-TWO-DIGIT-YEAR.                                              
024700     MOVE 2000 TO D-YEAR.                                                 
024800     ADD PD-TOK-NUM-YEAR TO D-YEAR.                                       
024900                                                                          
025000*    SINGLE EXIT FOR THE GO TO IN 7000 ABOVE - KEPT SEPARATE              
025100*    FROM THE PARAGRAPH NAME 7000 USES SO COPY'ING THIS                   
025200*    LIBRARY TWICE IN ONE PROGRAM WOULD NEVER BE LEGAL, THE               
025300*    SAME RULE AS EVERY OTHER PL-LIBRARY IN THIS SHOP.                    
025400 7900-PARSE-DATE-EXIT.                                                    
025500     EXIT.                                                                
