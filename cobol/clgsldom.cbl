000100*---------------------------------------------------------------          
000200* CLGSLDOM - SELECT FOR THE SENDER-DOMAIN IGNORE LIST.                    
000300* ONE DOMAIN PER LINE, LINE-SEQUENTIAL TEXT.                              
000400*---------------------------------------------------------------          
000500* 1986-11-05 RSW  ORIGINAL CODING - REQ CLG-001                   CLGSLDOM
000600*---------------------------------------------------------------          
000700     SELECT IGNORE-DOMAIN-FILE ASSIGN TO IGNDOMAN                         
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS WS-DOM-STATUS.                                    
