000100*---------------------------------------------------------------          
000200* CLGWSTBL - WORKING STORAGE - THE THREE IGNORE-LIST TABLES.              
000300* LOADED ONCE AT START-UP BY 2000-LOAD-LISTS IN CLGEXT01, THEN            
000400* SEARCHED FOR EVERY MESSAGE BY 5400-FILTER-CHECK.  EMAILS AND            
000500* DOMAINS ARE LOOKUP SETS (ORDER DOES NOT MATTER); SUBJECTS ARE           
000600* SEARCHED IN LIST ORDER - FIRST KEYWORD MATCH WINS.                      
000700*---------------------------------------------------------------          
000800* 1986-11-10 RSW  ORIGINAL CODING - REQ CLG-001                   CLGWSTBL
000900* 1994-06-01 RSW  RAISED TABLE SIZE 200 TO 500 ENTRIES, THE       CLGWSTBL
001000*                 LEGAL OFFICE'S DOMAIN LIST OUTGREW 200 -        CLGWSTBL
001100*                 REQ CLG-040                                     CLGWSTBL
001200*---------------------------------------------------------------          
001300 01  WT-EMAIL-TABLE-AREA.                                                 
001400     05  WT-EMAIL-COUNT              PIC 9(04) COMP.                      
001500     05  WT-EMAIL-ENTRY                                                   
001600             OCCURS 1 TO 500 TIMES                                        
001700             DEPENDING ON WT-EMAIL-COUNT                                  
001800             INDEXED BY WT-EMAIL-IDX                                      
001900                                     PIC X(60).                           
002000                                                                          
002100 01  WT-DOMAIN-TABLE-AREA.                                                
002200     05  WT-DOMAIN-COUNT             PIC 9(04) COMP.                      
002300     05  WT-DOMAIN-ENTRY                                                  
002400             OCCURS 1 TO 500 TIMES                                        
002500             DEPENDING ON WT-DOMAIN-COUNT                                 
002600             INDEXED BY WT-DOMAIN-IDX                                     
002700                                     PIC X(60).                           
002800                                                                          
002900 01  WT-SUBJECT-TABLE-AREA.                                               
003000     05  WT-SUBJECT-COUNT            PIC 9(04) COMP.                      
003100     05  WT-SUBJECT-ENTRY                                                 
003200             OCCURS 1 TO 500 TIMES                                        
003300             DEPENDING ON WT-SUBJECT-COUNT                                
003400             INDEXED BY WT-SUBJECT-IDX                                    
003500                                     PIC X(60).                           
003600                                                                          
003700*    BYTE-OVERLAY VIEW OF THE EMAIL TABLE AREA, KEPT FOR THE              
003800*    SAME REASON AS THE OTHER BYTE-OVERLAYS IN THIS SYSTEM -              
003900*    A QUICK CLEAR OF THE WHOLE AREA ON RERUN WITHOUT WALKING             
004000*    THE OCCURS TABLE ENTRY BY ENTRY.                                     
004100 01  WT-EMAIL-TABLE-AREA-R REDEFINES WT-EMAIL-TABLE-AREA.                 
004200     05  FILLER                      PIC X(30002).                        
004300                                                                          
004400 77  WT-FOUND-SWITCH                 PIC X(01).                           
004500     88  WT-ENTRY-FOUND                  VALUE "Y".                       
004600     88  WT-ENTRY-NOT-FOUND               VALUE "N".                      
004700                                                                          
004800 77  WT-LIST-FULL-SWITCH              PIC X(01) VALUE "N".                
004900     88  WT-LIST-IS-FULL                  VALUE "Y".                      
