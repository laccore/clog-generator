000100*---------------------------------------------------------------          
000200* CLGSLKEY - SELECT FOR THE SUBJECT-KEYWORD IGNORE LIST.                  
000300* ONE KEYWORD PER LINE, LINE-SEQUENTIAL TEXT, LIST ORDER IS               
000400* SIGNIFICANT (FIRST MATCHING KEYWORD WINS - SEE CLGEXT01).               
000500*---------------------------------------------------------------          
000600* 1986-11-05 RSW  ORIGINAL CODING - REQ CLG-001                   CLGSLKEY
000700*---------------------------------------------------------------          
000800     SELECT IGNORE-SUBJECT-FILE ASSIGN TO IGNSUBJ                         
000900         ORGANIZATION IS LINE SEQUENTIAL                                  
001000         FILE STATUS IS WS-KEY-STATUS.                                    
