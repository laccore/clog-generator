000100*---------------------------------------------------------------          
000200* CLGWSDAT - WORKING STORAGE FOR THE MAIL-HEADER DATE PARSER.             
000300* HOLDS THE RAW DATE-STRING, THE WORK TOKENS CARVED OUT OF IT,            
000400* THE MONTH-NAME LOOKUP TABLE AND THE PARSED DATE-TIME FIELDS             
000500* SHARED BY CLGPLDAT - SEE THAT MEMBER FOR THE PARSE LOGIC.               
000600*---------------------------------------------------------------          
000700* 1987-02-18 RSW  ORIGINAL CODING - REQ CLG-009                   CLGWSDAT
000800* 1999-01-08 TMH  Y2K REVIEW - D-YEAR IS FULL 4-DIGIT CENTURY,    CLGWSDAT
000900*                 2-DIGIT YEARS MAP TO 2000-2099 ON INPUT - SEE   CLGWSDAT
001000*                 7800-TRY-NUMERIC-SHAPE - REQ Y2K-0077           CLGWSDAT
001100* 2001-04-02 RSW  ADDED THE DATE-TIME-KEY GROUP FOR THE SORT      CLGWSDAT
001200*                 IN CLGEXT01 - REQ CLG-052                       CLGWSDAT
001300* 2003-05-19 DLK  PADDED PD-PARSED-DATE AND THE MONTH TABLE TO    CLGWSDAT
001400*                 STANDARD RECORD SHAPE - NO LOGIC CHANGE         CLGWSDAT
001500*---------------------------------------------------------------          
001600*    RAW STRING AS LIFTED FROM THE MESSAGE RECORD.                        
001700 01  PD-DATE-STRING                 PIC X(40).                            
001800                                                                          
001900*    WORK BUFFER - THE STRING IS EDITED IN PLACE AS EACH SHAPE            
002000*    IS TRIED (WEEKDAY/COMMA STRIPPED, ETC).                              
002100 01  PD-WORK-STRING                 PIC X(40).                            
002200 01  PD-WORK-STRING-R REDEFINES PD-WORK-STRING.                           
002300     05  FILLER                     PIC X(40).                            
002400                                                                          
002500 77  PD-WORK-LENGTH                 PIC 9(02) COMP.                       
002600 77  PD-SCAN-SUB                    PIC 9(02) COMP.                       
002700                                                                          
002800*    TOKENS CARVED OUT OF PD-WORK-STRING BY THE NAMED-MONTH               
002900*    PARSE PATH (SHAPES 1-7 OF THE BUSINESS RULE).                        
003000 77  PD-TOK-DAY                     PIC X(02).                            
003100 77  PD-TOK-MONTH                   PIC X(03).                            
003200 77  PD-TOK-YEAR                    PIC X(04).                            
003300 77  PD-TOK-TIME                    PIC X(11).                            
003400 77  PD-TOK-ZONE                    PIC X(06).                            
003500                                                                          
003600*    SUB-TOKENS OF PD-TOK-TIME (HH:MM:SS, SECONDS OPTIONAL).              
003700 77  PD-TOK-HOUR                    PIC X(02).                            
003800 77  PD-TOK-MINUTE                  PIC X(02).                            
003900 77  PD-TOK-SECOND                  PIC X(02).                            
004000                                                                          
004100*    TOKENS CARVED OUT BY THE NUMERIC-DATE PARSE PATH                     
004200*    (SHAPE 8 - MM/D/YY, H:MM...).                                        
004300 77  PD-TOK-NUM-MONTH                PIC X(02).                           
004400 77  PD-TOK-NUM-DAY                  PIC X(02).                           
004500 77  PD-TOK-NUM-YEAR-REST             PIC X(30).                          
004600 77  PD-TOK-NUM-YEAR                  PIC X(02).                          
004700 77  PD-TOK-NUM-TIME-REST             PIC X(30).                          
004800 77  PD-TOK-NUM-HOUR                  PIC X(02).                          
004900 77  PD-TOK-NUM-MINUTE                PIC X(02).                          
005000                                                                          
005100*    MONTH-NAME LOOKUP TABLE - ONE VALUE CLAUSE SLICED INTO               
005200*    12 THREE-BYTE ENTRIES BY THE OCCURS, OLD CTLBLD01-SHOP               
005300*    TRICK - CHEAPER THAN 12 SEPARATE VALUE CLAUSES.                      
005400 01  PD-MONTH-TABLE-AREA.                                                 
005500     05  PD-MONTH-NAMES                                                   
005600         VALUE "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".                    
005700         10  PD-MONTH-ENTRY OCCURS 12 TIMES                               
005800             INDEXED BY PD-MONTH-IDX  PIC X(03).                          
005900     05  FILLER                     PIC X(01).                            
006000                                                                          
006100 77  PD-MONTH-NUMBER                PIC 9(02) COMP.                       
006200 77  PD-MONTH-FOUND-SWITCH          PIC X(01).                            
006300     88  PD-MONTH-FOUND                 VALUE "Y".                        
006400     88  PD-MONTH-NOT-FOUND             VALUE "N".                        
006500                                                                          
006600*    PARSE RESULT FOR THE CURRENT MESSAGE - SEE CLGPLDAT FOR              
006700*    THE PARSE LOGIC - NAMED PD- HERE, MOVED TO D- RESULT FIELDS          
006800*    FOR THE CALLER IN 7900-PARSE-DATE-EXIT.                              
006900 01  PD-PARSED-DATE.                                                      
007000     05  D-YEAR                     PIC 9(04).                            
007100     05  D-MONTH                    PIC 9(02).                            
007200     05  D-DAY                      PIC 9(02).                            
007300     05  D-HOUR                     PIC 9(02).                            
007400     05  D-MIN                      PIC 9(02).                            
007500     05  D-SEC                      PIC 9(02).                            
007600     05  D-VALID                    PIC 9(01).                            
007700     05  FILLER                     PIC X(01).                            
007800                                                                          
007900*    WEIGHTED FULL-TIMESTAMP KEY USED ONLY TO SORT THE ACCEPTED           
008000*    AND REJECTED SETS ASCENDING - NOT PART OF THE PARSED-DATE            
008050*    RESULT GROUP ABOVE.                                                  
008100 01  PD-DATE-TIME-KEY                PIC 9(14).                           
008200 01  PD-DATE-TIME-KEY-R REDEFINES PD-DATE-TIME-KEY.                       
008300     05  PDK-YEAR                   PIC 9(04).                            
008400     05  PDK-MONTH                  PIC 9(02).                            
008500     05  PDK-DAY                    PIC 9(02).                            
008600     05  PDK-HOUR                   PIC 9(02).                            
008700     05  PDK-MIN                    PIC 9(02).                            
008800     05  PDK-SEC                    PIC 9(02).                            
008900*    (REDEFINES CANNOT WIDEN THE PARENT - NO FILLER ROOM HERE;            
009000*    PD-DATE-TIME-KEY ABOVE CARRIES THE FULL 14 BYTES INTACT.)            
009100                                                                          
009200 77  PD-PARSE-OK-SWITCH              PIC X(01).                           
009300     88  PD-PARSE-OK                    VALUE "Y".                        
009400     88  PD-PARSE-FAILED                VALUE "N".                        
