000100*---------------------------------------------------------------          
000200* CLGSLACC - SELECT FOR THE ACCEPTED-MESSAGES CSV OUTPUT FILE.            
000300* SORTED ASCENDING BY FULL PARSED DATE-TIME BEFORE WRITING.               
000400*---------------------------------------------------------------          
000500* 1986-11-08 RSW  ORIGINAL CODING - REQ CLG-001                   CLGSLACC
000600*---------------------------------------------------------------          
000700     SELECT ACCEPTED-FILE ASSIGN TO ACCEPTED                              
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS WS-ACC-STATUS.                                    
