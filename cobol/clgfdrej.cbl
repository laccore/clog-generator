000100*---------------------------------------------------------------          
000200* CLGFDREJ - FD/01 FOR THE REJECTED-MESSAGES CSV OUTPUT RECORD.           
000300* CARRIES SUBJECT/FROM/TO/DATETIME/FILTER-REASON/FILTER-VALUE -           
000400* SEE 6000-SORT-AND-EXPORT IN CLGEXT01.  HEADER LINE WRITES               
000500* "Subject,From,To,DateTime,Filter Reason,Filter Value" FIRST.            
000600*---------------------------------------------------------------          
000700* 1986-11-08 RSW  ORIGINAL CODING - REQ CLG-001                   CLGFDREJ
000800*---------------------------------------------------------------          
000900 FD  REJECTED-FILE                                                        
001000     LABEL RECORDS ARE STANDARD.                                          
001100                                                                          
001200 01  REJECTED-RECORD                PIC X(450).                           
001300                                                                          
001400*    COLUMN-OVERLAY VIEW, USED ONLY BY THE DUMP-ON-ABORT ROUTINE          
001500*    WHEN WS-REJ-STATUS COMES BACK NOT EQUAL ZERO.                        
001600 01  REJECTED-RECORD-DUMP REDEFINES REJECTED-RECORD.                      
001700     05  FILLER                      PIC X(450).                          
