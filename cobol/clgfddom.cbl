000100*---------------------------------------------------------------          
000200* CLGFDDOM - FD/01 FOR THE SENDER-DOMAIN IGNORE LIST RECORD.              
000300*---------------------------------------------------------------          
000400* 1986-11-05 RSW  ORIGINAL CODING - REQ CLG-001                   CLGFDDOM
000500*---------------------------------------------------------------          
000600 FD  IGNORE-DOMAIN-FILE                                                   
000700     LABEL RECORDS ARE STANDARD.                                          
000800                                                                          
000900 01  IGNORE-DOMAIN-RECORD.                                                
001000     05  DOM-LIST-VALUE           PIC X(60).                              
001100     05  FILLER                   PIC X(01) VALUE SPACE.                  
