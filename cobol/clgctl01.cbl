000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    CLGCTL01.                                                 
000300 AUTHOR.        R S WIEBE.                                                
000400 INSTALLATION.  DATA PROCESSING DIVISION.                                 
000500 DATE-WRITTEN.  NOVEMBER 1986.                                            
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED.                                             
000800*---------------------------------------------------------------          
000900* CLGCTL01 - BUILD THE RUN-TIME CONTROL RECORD FOR THE CLOG               
001000* MAIL-LOG EXTRACT (CLGEXT01).  PROMPTS THE OPERATOR FOR THE              
001100* TARGET YEAR AND THE FILTER/VERBOSE SWITCHES, THEN WRITES A              
001200* ONE-RECORD CLGCTL FILE THAT CLGEXT01 READS AT START-UP - NO             
001300* OPERATOR PROMPTS INSIDE THE BATCH EXTRACT ITSELF.                       
001400*---------------------------------------------------------------          
001500* CHANGE LOG                                                              
001600*---------------------------------------------------------------          
001700* 1986-11-07 RSW  ORIGINAL CODING - REQ CLG-001                   CLGCTL01
001800* 1988-03-14 RSW  ADDED THE FILTER-ENABLE SWITCH - OFFICE WANTED  CLGCTL01
001900*                 A WAY TO RUN WITHOUT THE IGNORE LISTS WHEN      CLGCTL01
002000*                 TESTING A NEW MAILBOX DUMP - REQ CLG-019        CLGCTL01
002100* 1991-09-30 RSW  ADDED THE VERBOSE SWITCH FOR THE PROGRESS       CLGCTL01
002200*                 MESSAGES - REQ CLG-026                          CLGCTL01
002300* 1994-06-01 RSW  RE-PROMPT LOOP NOW REJECTS A BLANK YEAR - REQ   CLGCTL01
002400*                 CLG-040                                         CLGCTL01
002500* 1999-01-08 TMH  Y2K REVIEW - TARGET YEAR IS ENTERED AS A FULL   CLGCTL01
002600*                 4-DIGIT YEAR, NO 2-DIGIT SHORTCUT OFFERED -     CLGCTL01
002700*                 REQ Y2K-0077                                    CLGCTL01
002800* 2003-05-19 DLK  RAN THIS AGAINST THE NEW LEGAL-OFFICE MAILBOX   CLGCTL01
002900*                 DUMP, NO CHANGE REQUIRED - REQ CLG-058          CLGCTL01
003000*---------------------------------------------------------------          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500                                                                          
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800                                                                          
003900*    ONE-RECORD OUTPUT FILE - CLGEXT01 OPENS THIS SAME                    
004000*    ASSIGNMENT FOR INPUT AT ITS OWN START-UP.                            
004100     COPY "clgslctl.cbl".                                                 
004200                                                                          
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500                                                                          
004600     COPY "clgfdctl.cbl".                                                 
004700                                                                          
004800 WORKING-STORAGE SECTION.                                                 
004900                                                                          
005000*    FILE-STATUS BYTE FOR THE ONE SELECT IN THIS PROGRAM.                 
005100 77  WS-CTL-STATUS             PIC X(02).                                 
005200     88  WS-CTL-OK                 VALUE "00".                            
005300                                                                          
005400*    BYTE-OVERLAY OF THE FILE-STATUS BYTES, KEPT FOR THE                  
005500*    FILE-STATUS TRACE ROUTINE IF CONTROL-FILE FAILS TO OPEN.             
005600 77  WS-CTL-STATUS-R REDEFINES WS-CTL-STATUS PIC X(02).                   
005700                                                                          
005800*    RAW 4-DIGIT YEAR ENTRY - VALIDATED NUMERIC BEFORE IT IS              
005900*    EVER MOVED INTO CONTROL-TARGET-YEAR.                                 
006000 77  WS-YEAR-FIELD             PIC X(04).                                 
006100 77  WS-YEAR-NUMERIC-SWITCH    PIC X(01).                                 
006200     88  WS-YEAR-IS-NUMERIC        VALUE "Y".                             
006300     88  WS-YEAR-NOT-NUMERIC       VALUE "N".                             
006400                                                                          
006500*    BYTE-OVERLAY OF THE YEAR ENTRY FIELD, USED ONLY WHEN THE             
006600*    OPERATOR LEAVES THE FIELD BLANK (TREATED AS ALL SPACE).              
006700 77  WS-YEAR-FIELD-R REDEFINES WS-YEAR-FIELD PIC X(04).                   
006800                                                                          
006900*    SHARED BY BOTH Y/N PROMPTS BELOW - THE FILTER SWITCH AND             
007000*    THE VERBOSE SWITCH DON'T NEED TWO SEPARATE FIELDS SINCE              
007100*    EACH IS MOVED OUT TO ITS OWN CONTROL-RECORD FIELD AS                 
007200*    SOON AS IT VALIDATES.                                                
007300 77  WS-ANSWER                 PIC X(01).                                 
007400                                                                          
007500*    BYTE-OVERLAY OF THE OPERATOR'S Y/N ANSWER, SAME REASON.              
007600 77  WS-ANSWER-R REDEFINES WS-ANSWER PIC X(01).                           
007700                                                                          
007800*    NOT REFERENCED BELOW - CARRIED OVER FROM AN EARLY DRAFT              
007900*    THAT RE-PROMPTED THE SWITCHES THROUGH A SEPARATE EDIT                
008000*    PARAGRAPH; LEFT IN PLACE ALONGSIDE WS-SWITCH-PROMPT-LINE.            
008100 77  WS-ENTRY-OK-SWITCH        PIC X(01).                                 
008200     88  WS-ENTRY-IS-OK            VALUE "Y".                             
008300     88  WS-ENTRY-NOT-OK            VALUE "N".                            
008400                                                                          
008500*    COUNTS RE-PROMPTS, DISPLAYED IN THE OPERATOR LOG IF                  
008600*    SUPPORT ASKS WHY A RUN TOOK SO LONG TO SET UP.                       
008700 77  WS-RETRY-COUNT            PIC 9(02) COMP VALUE ZERO.                 
008800                                                                          
008900*    NOT REFERENCED IN THE PROCEDURE DIVISION BELOW - LEFT                
009000*    OVER FROM AN EARLIER DRAFT THAT ECHOED THE SWITCH                    
009100*    PROMPTS TO A HARD-COPY LOG; KEPT FOR THE SAME REASON THE             
009200*    SHOP KEEPS OTHER DEAD PRINT-LINE AREAS AROUND RATHER                 
009300*    THAN RIPPING THEM OUT MID-MAINTENANCE.                               
009400 01  WS-SWITCH-PROMPT-LINE.                                               
009500     05  FILLER                 PIC X(40) VALUE SPACE.                    
009600     05  FILLER                 PIC X(01) VALUE SPACE.                    
009700                                                                          
009800 PROCEDURE DIVISION.                                                      
009900*--------------------------------                                         
010000* MAINLINE - OPEN THE CONTROL FILE, COLLECT THE THREE RUN-                
010100* TIME VALUES, WRITE THE ONE RECORD, CLOSE, STOP.                         
010200*--------------------------------                                         
010300 PROGRAM-BEGIN.                                                           
010400     PERFORM OPENING-PROCEDURE.                                           
010500     PERFORM MAIN-PROCESS.                                                
010600     PERFORM CLOSING-PROCEDURE.                                           
010700                                                                          
010800 PROGRAM-EXIT.                                                            
010900     EXIT PROGRAM.                                                        
011000                                                                          
011100 PROGRAM-DONE.                                                            
011200     STOP RUN.                                                            
011300                                                                          
011400*    OUTPUT MODE TRUNCATES ANY PRIOR CONTROL RECORD - ONLY                
011500*    THE LATEST RUN OF CLGCTL01 MATTERS TO CLGEXT01.                      
011600 OPENING-PROCEDURE.                                                       
011700     OPEN OUTPUT CONTROL-FILE.                                            
011800     MOVE 1 TO CONTROL-KEY.                                               
011900                                                                          
012000 CLOSING-PROCEDURE.                                                       
012100     CLOSE CONTROL-FILE.                                                  
012200                                                                          
012300*    COLLECT ALL THREE RUN-TIME VALUES BEFORE WRITING - A                 
012400*    PARTIAL CONTROL RECORD WOULD LEAVE CLGEXT01 RUNNING                  
012500*    WITH AN UNSET SWITCH.                                                
012600 MAIN-PROCESS.                                                            
012700     PERFORM GET-TARGET-YEAR.                                             
012800     PERFORM GET-FILTERS-SWITCH.                                          
012900     PERFORM GET-VERBOSE-SWITCH.                                          
013000     MOVE WS-YEAR-FIELD TO CONTROL-TARGET-YEAR.                           
013100     WRITE CONTROL-RECORD.                                                
013200                                                                          
013300*--------------------------------                                         
013400* TARGET YEAR ENTRY                                                       
013500*--------------------------------                                         
013600*    RE-PROMPT UNTIL THE OPERATOR ENTERS A 4-DIGIT NUMERIC                
013700*    YEAR - SEE THE 1994-06-01 CHANGE-LOG ENTRY FOR WHY A                 
013800*    BLANK ENTRY FAILS THE SAME AS ANY OTHER BAD ENTRY.                   
013900 GET-TARGET-YEAR.                                                         
014000     PERFORM ACCEPT-TARGET-YEAR.                                          
014100     PERFORM RE-ACCEPT-TARGET-YEAR                                        
014200         UNTIL WS-YEAR-IS-NUMERIC.                                        
014300                                                                          
014400*    EDIT-TARGET-YEAR SETS THE 88-LEVEL THE UNTIL CLAUSE                  
014500*    ABOVE TESTS - SEPARATED OUT SO RE-ACCEPT-TARGET-YEAR                 
014600*    CAN RE-RUN JUST THE ACCEPT/EDIT STEP WITHOUT REPEATING               
014700*    THE FIRST PROMPT'S WORDING.                                          
014800 ACCEPT-TARGET-YEAR.                                                      
014900     DISPLAY " ".                                                         
015000     DISPLAY "ENTER THE TARGET YEAR FOR THIS EXTRACT (YYYY)".             
015100     ACCEPT WS-YEAR-FIELD.                                                
015200     PERFORM EDIT-TARGET-YEAR.                                            
015300                                                                          
015400*    RE-PROMPT PARAGRAPH - ALSO BUMPS WS-RETRY-COUNT SO A                 
015500*    LONG SET-UP SESSION LEAVES A TRAIL IN THE OPERATOR LOG.              
015600 RE-ACCEPT-TARGET-YEAR.                                                   
015700     ADD 1 TO WS-RETRY-COUNT.                                             
015800     DISPLAY "YOU MUST ENTER A 4-DIGIT YEAR".                             
015900     PERFORM ACCEPT-TARGET-YEAR.                                          
016000                                                                          
016100*    ZEROES IS REJECTED ALONG WITH ANY NON-NUMERIC ENTRY -                
016200*    YEAR 0000 IS NEVER A VALID TARGET YEAR FOR THIS SYSTEM,              
016300*    AND IT IS ALSO WHAT ACCEPT LEAVES BEHIND ON SOME                     
016400*    TERMINALS WHEN THE OPERATOR JUST PRESSES ENTER.                      
016500 EDIT-TARGET-YEAR.                                                        
016600     IF WS-YEAR-FIELD IS NUMERIC AND WS-YEAR-FIELD NOT = ZEROES           
016700         SET WS-YEAR-IS-NUMERIC TO TRUE                                   
016800     ELSE                                                                 
016900         SET WS-YEAR-NOT-NUMERIC TO TRUE.                                 
017000                                                                          
017100*--------------------------------                                         
017200* FILTER-ENABLE SWITCH                                                    
017300*--------------------------------                                         
017400*    RE-PROMPT UNTIL THE OPERATOR ANSWERS Y OR N - WS-ANSWER              
017500*    IS UPPER-CASED IN ACCEPT-FILTERS-SWITCH SO A LOWER-CASE              
017600*    Y OR N STILL SATISFIES THE TEST BELOW.                               
017700 GET-FILTERS-SWITCH.                                                      
017800     PERFORM ACCEPT-FILTERS-SWITCH.                                       
017900     PERFORM RE-ACCEPT-FILTERS-SWITCH                                     
018000         UNTIL WS-ANSWER = "Y" OR "N".                                    
018100     MOVE WS-ANSWER TO CONTROL-FILTERS-SWITCH.                            
018200                                                                          
018300*    SEE THE 1988-03-14 CHANGE-LOG ENTRY - THIS SWITCH LETS               
018400*    THE OFFICE RUN A TEST EXTRACT AGAINST A NEW MAILBOX DUMP             
018500*    WITHOUT THE THREE IGNORE LISTS THROWING AWAY MESSAGES.               
018600 ACCEPT-FILTERS-SWITCH.                                                   
018700     DISPLAY "APPLY THE IGNORE-LIST FILTERS (Y/N)?".                      
018800     ACCEPT WS-ANSWER.                                                    
018900*    CONVERTING RATHER THAN A SECOND SET OF 88-LEVELS - ONE               
019000*    UPPER-CASE COMPARE BELOW COVERS BOTH CASES THE                       
019100*    OPERATOR MIGHT TYPE.                                                 
019200     INSPECT WS-ANSWER                                                    
019300         CONVERTING LOWER-ALPHA                                           
019400         TO         UPPER-ALPHA.                                          
019500                                                                          
019600 RE-ACCEPT-FILTERS-SWITCH.                                                
019700     DISPLAY "YOU MUST ENTER Y OR N".                                     
019800     PERFORM ACCEPT-FILTERS-SWITCH.                                       
019900                                                                          
020000*--------------------------------                                         
020100* VERBOSE-PROGRESS SWITCH                                                 
020200*--------------------------------                                         
020300*    SAME Y/N PATTERN AS THE FILTER SWITCH ABOVE - ADDED                  
020400*    LATER (1991-09-30) SO THE TWO PROMPTS DON'T SHARE A                  
020500*    PARAGRAPH, EVEN THOUGH THE LOGIC IS IDENTICAL.                       
020600 GET-VERBOSE-SWITCH.                                                      
020700     PERFORM ACCEPT-VERBOSE-SWITCH.                                       
020800     PERFORM RE-ACCEPT-VERBOSE-SWITCH                                     
020900         UNTIL WS-ANSWER = "Y" OR "N".                                    
021000     MOVE WS-ANSWER TO CONTROL-VERBOSE-SWITCH.                            
021100                                                                          
021200*    A "Y" HERE MAKES CLGEXT01'S 5900-DISPLAY-PROGRESS                    
021300*    PARAGRAPH ACTIVE - USEFUL ON A LARGE MAILBOX DUMP WHERE              
021400*    THE OPERATOR WANTS TO SEE THE RUN IS STILL MOVING                    
021500*    RATHER THAN WONDER IF IT HUNG.                                       
021600 ACCEPT-VERBOSE-SWITCH.                                                   
021700     DISPLAY "DISPLAY PROGRESS MESSAGES EVERY 1000 READ (Y/N)?".          
021800     ACCEPT WS-ANSWER.                                                    
021900     INSPECT WS-ANSWER                                                    
022000         CONVERTING LOWER-ALPHA                                           
022100         TO         UPPER-ALPHA.                                          
022200                                                                          
022300 RE-ACCEPT-VERBOSE-SWITCH.                                                
022400     DISPLAY "YOU MUST ENTER Y OR N".                                     
022500     PERFORM ACCEPT-VERBOSE-SWITCH.                                       
