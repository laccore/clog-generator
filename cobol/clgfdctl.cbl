000100*---------------------------------------------------------------          
000200* CLGFDCTL - FD/01 FOR THE BATCH CONTROL PARAMETER RECORD.                
000300* CARRIES THE TARGET YEAR AND THE RUN-TIME SWITCHES FROM                  
000400* CLGCTL01 INTO CLGEXT01 - NO OPERATOR PROMPTS INSIDE CLGEXT01.           
000500*---------------------------------------------------------------          
000600* 1986-11-07 RSW  ORIGINAL CODING - REQ CLG-001                   CLGFDCTL
000700* 1999-02-11 TMH  Y2K REVIEW - CONTROL-TARGET-YEAR ALREADY FULL   CLGFDCTL
000800*                 4-DIGIT CENTURY, NO CHANGE REQUIRED - REQ Y2K-0077      
000900*---------------------------------------------------------------          
001000 FD  CONTROL-FILE                                                         
001100     LABEL RECORDS ARE STANDARD.                                          
001200                                                                          
001300 01  CONTROL-RECORD.                                                      
001400     05  CONTROL-KEY              PIC 9(01).                              
001500     05  CONTROL-TARGET-YEAR      PIC 9(04).                              
001600     05  CONTROL-FILTERS-SWITCH   PIC X(01).                              
001700         88  CONTROL-FILTERS-ON       VALUE "Y".                          
001800         88  CONTROL-FILTERS-OFF      VALUE "N".                          
001900     05  CONTROL-VERBOSE-SWITCH   PIC X(01).                              
002000         88  CONTROL-VERBOSE-ON       VALUE "Y".                          
002100         88  CONTROL-VERBOSE-OFF      VALUE "N".                          
002200     05  FILLER                   PIC X(13).                              
