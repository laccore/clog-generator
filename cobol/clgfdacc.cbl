000100*---------------------------------------------------------------          
000200* CLGFDACC - FD/01 FOR THE ACCEPTED-MESSAGES CSV OUTPUT RECORD.           
000300* ONE VARIABLE-LENGTH PRINT-STYLE LINE PER ACCEPTED MESSAGE,              
000400* BUILT IN CLGEXT01 FROM SUBJECT/FROM/TO/DATE - SEE 6000-SORT-            
000500* AND-EXPORT.  HEADER LINE "Subject,From,To,Date" WRITES FIRST.           
000600*---------------------------------------------------------------          
000700* 1986-11-08 RSW  ORIGINAL CODING - REQ CLG-001                   CLGFDACC
000800*---------------------------------------------------------------          
000900 FD  ACCEPTED-FILE                                                        
001000     LABEL RECORDS ARE STANDARD.                                          
001100                                                                          
001200 01  ACCEPTED-RECORD                PIC X(400).                           
001300                                                                          
001400*    COLUMN-OVERLAY VIEW, USED ONLY BY THE DUMP-ON-ABORT ROUTINE          
001500*    WHEN WS-ACC-STATUS COMES BACK NOT EQUAL ZERO.                        
001600 01  ACCEPTED-RECORD-DUMP REDEFINES ACCEPTED-RECORD.                      
001700     05  FILLER                      PIC X(400).                          
